      ***************************************************************
      * PROGRAM:     SCRCARD
      * SYSTEM:      AMUSEMENT GAMING - SCRATCH CARD SETTLEMENT RUN
      *
      * Reads one scratch-card game configuration deck (symbol
      * table, standard and bonus probability tables, winning
      * combination table, grid size and the betting amount for
      * this ticket) from GAMECFG, builds one randomly populated
      * NxM play grid, scores every winning combination that
      * applies, applies any bonus-symbol impacts found on the
      * grid, and writes the settled result to GAMERPT.
      *
      * This is a single-ticket batch step.  It does not accumulate
      * totals across tickets -- one GAMECFG deck in, one GAMERPT
      * result out, one run.
      ***************************************************************
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     SCRCARD.
       AUTHOR.         R HALVORSEN.
       INSTALLATION.   DATA PROCESSING - AMUSEMENT SYSTEMS DIV.
       DATE-WRITTEN.   06/14/1991.
       DATE-COMPILED.  06/14/1991.
       SECURITY.       NON-CONFIDENTIAL.
      *
      ***************************************************************
      * MAINTENANCE LOG
      * DATE       INIT  REQ/TKT      DESCRIPTION
      * ---------- ----  -----------  -------------------------------
      * 06/14/1991 RH    CR-91-118    ORIGINAL CODING.  SAME-SYMBOL
      *                               COUNT RULES AND HORIZONTAL RUN
      *                               DETECTION ONLY.
      * 09/02/1991 RH    CR-91-162    ADDED VERTICAL RUN DETECTION
      *                               (TRANSPOSED SCAN OF HORIZ LOGIC).
      * 02/11/1992 RH    CR-92-030    ADDED BOTH DIAGONAL SCANS, FIXED
      *                               3-CELL RUN LENGTH PER GAME DESIGN.
      * 07/19/1993 DO    CR-93-201    ADDED BONUS-SYMBOL MULTIPLY/EXTRA
      *                               PASS LOGIC (10X/5X/+1000/+500).
      * 11/04/1993 DO    PR-93-0077   FIXED MULTIPLY PASS RUNNING
      *                               BEFORE EXTRA PASS WAS COMPLETE --
      *                               TWO FULL PASSES NOW ENFORCED.
      * 03/22/1995 DO    CR-95-044    REPLACED TEMP-FILE SHUFFLE WITH
      *                               IN-STORAGE POOL TABLE AND LCG.
      * 08/30/1995 DO    PR-95-0118   POOL RE-READ FROM START FOR EACH
      *                               GRID ROW PER GAME DESIGN -- NOT
      *                               A BUG, DO NOT "FIX" AGAIN.
      * 01/14/1998 PS    CR-98-009    Y2K REMEDIATION -- DATE-WRITTEN
      *                               AND RUN-DATE FIELDS REVIEWED,
      *                               4-DIGIT YEAR CONFIRMED THROUGHOUT.
      * 06/09/1998 PS    PR-98-0203   SYMBOL REWARD MULTIPLIER DEFAULT
      *                               OF 1 WHEN SYMBOL NOT ON FILE.
      * 04/02/2001 LF    CR-01-077    CONVERTED REWARD ARITHMETIC TO
      *                               COMP-3 WITH ROUNDED, PER DP
      *                               STANDARDS MEMO 01-06.
      * 10/17/2003 LF    PR-03-0166   MISSING WIN-COMBO CONFIG ENTRY
      *                               NOW ABENDS THE STEP INSTEAD OF
      *                               SILENTLY SCORING ZERO.
      * 05/05/2006 LF    CR-06-012    RAISED GRID AND POOL CAPACITY
      *                               LIMITS FOR LARGER CARD LAYOUTS.
      ***************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-Z.
       OBJECT-COMPUTER.  IBM-Z.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT GAME-CONFIG-FILE ASSIGN TO GAMECFG
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CFG-FILE-STATUS.
      *
           SELECT GAME-REPORT-FILE ASSIGN TO GAMERPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-RPT-FILE-STATUS.
      *
      * //SCRCARDJ JOB 1,NOTIFY=&SYSUID
      * //*************************************************/
      * //COBRUN  EXEC IGYWCL
      * //COBOL.SYSIN  DD DSN=&SYSUID..CBL(SCRCARD),DISP=SHR
      * //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(SCRCARD),DISP=SHR
      * //*************************************************/
      * // IF RC = 0 THEN
      * //*************************************************/
      * //RUN     EXEC PGM=SCRCARD
      * //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
      * //GAMECFG   DD DSN=&SYSUID..GAME.CONFIG,DISP=SHR
      * //GAMERPT   DD DSN=&SYSUID..GAME.REPORT,DISP=(,CATLG)
      * //SYSOUT    DD SYSOUT=*,OUTLIM=15000
      * //CEEDUMP   DD DUMMY
      * //SYSUDUMP  DD DUMMY
      * //*************************************************/
      * // ELSE
      * // ENDIF
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  GAME-CONFIG-FILE
           RECORD CONTAINS 100 CHARACTERS
           RECORDING MODE F.
       01  GAME-CONFIG-RECORD.
           05  CFG-REC-TYPE            PIC X(02).
           05  FILLER                  PIC X(98).
      *
       FD  GAME-REPORT-FILE
           RECORD CONTAINS 132 CHARACTERS
           RECORDING MODE F.
       01  GAME-REPORT-RECORD          PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
      ***************************************************************
      * CONFIGURATION DECK RECORD VIEWS -- ONE PHYSICAL LAYOUT,
      * REDEFINED PER CFG-REC-TYPE:
      *    01 = CONTROL (ROWS, COLUMNS, BETTING AMOUNT)
      *    02 = SYMBOL DEFINITION
      *    03 = STANDARD-SYMBOL PROBABILITY SLOT ENTRY
      *    04 = BONUS-SYMBOL PROBABILITY ENTRY
      *    05 = WINNING-COMBINATION DEFINITION
      ***************************************************************
       01  WS-CFG-RECORD.
           05  WS-CFG-REC-TYPE         PIC X(02).
           05  WS-CFG-REC-BODY         PIC X(98).
      *
       01  WS-CTL-VIEW REDEFINES WS-CFG-RECORD.
           05  CTL-REC-TYPE            PIC X(02).
           05  CTL-ROWS                PIC S9(02).
           05  CTL-COLUMNS             PIC S9(02).
           05  CTL-BETTING-AMOUNT      PIC S9(07)V9(02).
           05  FILLER                  PIC X(85).
      *
       01  WS-SYM-VIEW REDEFINES WS-CFG-RECORD.
           05  SYM-REC-TYPE            PIC X(02).
           05  SYM-CODE                PIC X(06).
           05  SYM-REWARD-MULT         PIC S9(03)V9(02).
           05  SYM-EXTRA-VALUE         PIC S9(04).
           05  SYM-TYPE                PIC X(10).
           05  SYM-IMPACT              PIC X(10).
           05  FILLER                  PIC X(63).
      *
       01  WS-PRB-VIEW REDEFINES WS-CFG-RECORD.
           05  PRB-REC-TYPE            PIC X(02).
           05  PRB-SLOT-NUMBER         PIC 9(02).
           05  PRB-SLOT-SYMBOL         PIC X(06).
           05  PRB-SLOT-WEIGHT         PIC 9(04).
           05  FILLER                  PIC X(86).
      *
       01  WS-BPR-VIEW REDEFINES WS-CFG-RECORD.
           05  BPR-REC-TYPE            PIC X(02).
           05  BPR-SYMBOL              PIC X(06).
           05  BPR-WEIGHT              PIC 9(04).
           05  FILLER                  PIC X(88).
      *
       01  WS-WCB-VIEW REDEFINES WS-CFG-RECORD.
           05  WCB-REC-TYPE            PIC X(02).
           05  WCB-TYPE                PIC X(40).
           05  WCB-REWARD-MULT         PIC S9(03)V9(02).
           05  WCB-WHEN                PIC X(40).
           05  WCB-COUNT               PIC 9(02).
           05  FILLER                  PIC X(11).
      *
       01  WS-CFG-FILE-STATUS          PIC X(02) VALUE "00".
           88  CFG-FILE-OK                       VALUE "00".
           88  CFG-FILE-EOF                       VALUE "10".
       01  WS-RPT-FILE-STATUS          PIC X(02) VALUE "00".
           88  RPT-FILE-OK                        VALUE "00".
      *
       01  WS-CFG-EOF-SW               PIC X     VALUE "N".
           88  CFG-AT-EOF                         VALUE "Y".
      *
      ***************************************************************
      * CAPACITY LIMITS -- THIS RUN'S GRID, TABLE AND POOL SIZES.
      * RAISE THESE CONSTANTS (CR-06-012) IF A LARGER CARD LAYOUT
      * IS EVER FIELDED; THE TABLES BELOW ALL DEPEND ON THEM.
      ***************************************************************
       01  WS-CAPACITY-LIMITS.
           05  WS-MAX-ROWS             PIC 9(02) COMP VALUE 20.
           05  WS-MAX-COLUMNS          PIC 9(02) COMP VALUE 20.
           05  WS-MAX-SYMBOLS          PIC 9(02) COMP VALUE 20.
           05  WS-MAX-STD-PROB         PIC 9(02) COMP VALUE 50.
           05  WS-MAX-BONUS-PROB       PIC 9(02) COMP VALUE 10.
           05  WS-MAX-WINCOMBO         PIC 9(02) COMP VALUE 11.
           05  WS-MAX-POOL             PIC 9(04) COMP VALUE 2000.
           05  WS-MAX-WINPAIR          PIC 9(04) COMP VALUE 2000.
           05  WS-MAX-BONUS-FOUND      PIC 9(02) COMP VALUE 10.
           05  FILLER                  PIC X(10).
      *
       01  WS-GAME-CONTROL.
           05  WS-ROWS-IN              PIC S9(02) COMP VALUE ZERO.
           05  WS-COLUMNS-IN           PIC S9(02) COMP VALUE ZERO.
           05  WS-ROWS                 PIC 9(02) COMP VALUE ZERO.
           05  WS-COLUMNS              PIC 9(02) COMP VALUE ZERO.
           05  WS-BETTING-AMOUNT       PIC S9(07)V9(02) COMP-3
                                        VALUE ZERO.
           05  FILLER                  PIC X(10).
      *
      ***************************************************************
      * SYMBOL TABLE -- ONE ENTRY PER CONFIGURED SYMBOL, STANDARD
      * OR BONUS.
      ***************************************************************
       01  WS-SYMBOL-TABLE.
           05  WS-SYMBOL-COUNT         PIC 9(02) COMP VALUE ZERO.
           05  WS-SYMBOL-ENTRY
                   OCCURS 1 TO 20 TIMES
                   DEPENDING ON WS-SYMBOL-COUNT
                   INDEXED BY SYM-IDX.
               10  WS-SYM-CODE             PIC X(06).
               10  WS-SYM-REWARD-MULT      PIC S9(03)V9(02) COMP-3.
               10  WS-SYM-EXTRA-VALUE      PIC S9(04) COMP-3.
               10  WS-SYM-TYPE             PIC X(10).
                   88  WS-SYM-IS-BONUS          VALUE "bonus".
               10  WS-SYM-IMPACT           PIC X(10).
           05  FILLER                  PIC X(04).
      *
      ***************************************************************
      * STANDARD- AND BONUS-SYMBOL PROBABILITY TABLES, AS READ.
      ***************************************************************
       01  WS-STD-PROB-TABLE.
           05  WS-STD-PROB-COUNT       PIC 9(02) COMP VALUE ZERO.
           05  WS-STD-PROB-ENTRY
                   OCCURS 1 TO 50 TIMES
                   DEPENDING ON WS-STD-PROB-COUNT
                   INDEXED BY PRB-IDX.
               10  WS-PRB-SLOT             PIC 9(02).
               10  WS-PRB-SYMBOL           PIC X(06).
               10  WS-PRB-WEIGHT           PIC 9(04) COMP.
           05  FILLER                  PIC X(04).
      *
       01  WS-BONUS-PROB-TABLE.
           05  WS-BONUS-PROB-COUNT     PIC 9(02) COMP VALUE ZERO.
           05  WS-BONUS-PROB-ENTRY
                   OCCURS 1 TO 10 TIMES
                   DEPENDING ON WS-BONUS-PROB-COUNT
                   INDEXED BY BPR-IDX.
               10  WS-BPR-SYMBOL           PIC X(06).
               10  WS-BPR-WEIGHT           PIC 9(04) COMP.
           05  FILLER                  PIC X(04).
      *
      ***************************************************************
      * WINNING-COMBINATION TABLE, AS CONFIGURED.
      ***************************************************************
       01  WS-WINCOMBO-TABLE.
           05  WS-WINCOMBO-COUNT       PIC 9(02) COMP VALUE ZERO.
           05  WS-WINCOMBO-ENTRY
                   OCCURS 1 TO 11 TIMES
                   DEPENDING ON WS-WINCOMBO-COUNT
                   INDEXED BY WCB-IDX.
               10  WS-WCB-TYPE             PIC X(40).
               10  WS-WCB-REWARD-MULT      PIC S9(03)V9(02) COMP-3.
               10  WS-WCB-WHEN             PIC X(40).
               10  WS-WCB-COUNT            PIC 9(02) COMP.
           05  FILLER                  PIC X(04).
      *
      ***************************************************************
      * COMBINED SYMBOL POOL -- BUILT BY 2100-, SHUFFLED BY 2200-.
      ***************************************************************
       01  WS-POOL-TABLE.
           05  WS-POOL-COUNT           PIC 9(04) COMP VALUE ZERO.
           05  WS-POOL-ENTRY
                   OCCURS 1 TO 2000 TIMES
                   DEPENDING ON WS-POOL-COUNT
                   INDEXED BY POOL-IDX.
               10  WS-POOL-SYMBOL          PIC X(06).
           05  FILLER                  PIC X(04).
      *
      ***************************************************************
      * THE PLAY GRID ITSELF.
      ***************************************************************
       01  WS-MATRIX-TABLE.
           05  WS-MATRIX-ROW
                   OCCURS 1 TO 20 TIMES
                   DEPENDING ON WS-ROWS
                   INDEXED BY MTX-ROW-IDX.
               10  WS-MATRIX-CELL
                       OCCURS 1 TO 20 TIMES
                       DEPENDING ON WS-COLUMNS
                       INDEXED BY MTX-COL-IDX
                       PIC X(06).
           05  FILLER                  PIC X(04).
      *
       01  WS-DEFAULT-CELL             PIC X(06) VALUE SPACES.
      *
      ***************************************************************
      * FIXED STANDARD-SYMBOL SET.  ONLY THESE FIVE CODES EVER
      * PARTICIPATE IN WIN DETECTION OR REWARD CALCULATION.
      ***************************************************************
       01  WS-STANDARD-SYMBOL-SET.
           05  WS-STD-SET-ENTRY OCCURS 5 TIMES PIC X(06).
       01  FILLER REDEFINES WS-STANDARD-SYMBOL-SET.
           05  WS-STD-SYM-A            PIC X(06).
           05  WS-STD-SYM-B            PIC X(06).
           05  WS-STD-SYM-C            PIC X(06).
           05  WS-STD-SYM-D            PIC X(06).
           05  WS-STD-SYM-E            PIC X(06).
      *
      * OCCURRENCE COUNT PER STANDARD SYMBOL, WHOLE-GRID TOTAL.
       01  WS-SYMBOL-OCCUR-COUNTS.
           05  WS-SYMBOL-OCCUR-ENTRY
                   OCCURS 5 TIMES
                   INDEXED BY OCC-IDX.
               10  WS-OCCUR-SYMBOL         PIC X(06).
               10  WS-OCCUR-COUNT          PIC 9(04) COMP.
           05  FILLER                  PIC X(04).
      *
      ***************************************************************
      * BONUS-IMPACT CODE TABLE -- FIXED, NOT READ FROM THE DECK.
      * THE GAME DESIGN RECOGNISES EXACTLY THESE FIVE BONUS CODES.
      ***************************************************************
       01  WS-BONUS-IMPACT-CODE        PIC X(06).
           88  WS-IMPACT-IS-10X                   VALUE "10x".
           88  WS-IMPACT-IS-5X                    VALUE "5x".
           88  WS-IMPACT-IS-PLUS-1000              VALUE "+1000".
           88  WS-IMPACT-IS-PLUS-500               VALUE "+500".
           88  WS-IMPACT-IS-MISS                   VALUE "MISS".
      *
       01  WS-MULTIPLY-FACTOR          PIC S9(03) COMP-3 VALUE ZERO.
       01  WS-EXTRA-AMOUNT             PIC S9(07)V9(02) COMP-3
                                        VALUE ZERO.
       01  WS-FOUND-10X-SW             PIC X     VALUE "N".
           88  FOUND-10X                          VALUE "Y".
       01  WS-FOUND-5X-SW              PIC X     VALUE "N".
           88  FOUND-5X                           VALUE "Y".
       01  WS-FOUND-1000-SW            PIC X     VALUE "N".
           88  FOUND-1000                         VALUE "Y".
       01  WS-FOUND-500-SW             PIC X     VALUE "N".
           88  FOUND-500                          VALUE "Y".
      *
      * DISTINCT BONUS SYMBOLS FOUND ON THE GRID, FIRST-SEEN ORDER.
       01  WS-BONUS-FOUND-TABLE.
           05  WS-BONUS-FOUND-COUNT    PIC 9(02) COMP VALUE ZERO.
           05  WS-BONUS-FOUND-ENTRY
                   OCCURS 1 TO 10 TIMES
                   DEPENDING ON WS-BONUS-FOUND-COUNT
                   INDEXED BY BFD-IDX.
               10  WS-BFD-SYMBOL           PIC X(06).
           05  FILLER                  PIC X(04).
      *
      ***************************************************************
      * WIN-PAIR ACCUMULATOR -- EVERY (SYMBOL, COMBINATION-TYPE)
      * PAIR RECORDED DURING DETECTION (3000-), IN DETECTED ORDER,
      * DUPLICATES AND ALL.  DRIVES BOTH THE REWARD SUM (STEP 3)
      * AND THE REPORT'S WINNING-COMBINATIONS SECTION (STEP 6).
      ***************************************************************
       01  WS-WINPAIR-TABLE.
           05  WS-WINPAIR-COUNT        PIC 9(04) COMP VALUE ZERO.
           05  WS-WINPAIR-ENTRY
                   OCCURS 1 TO 2000 TIMES
                   DEPENDING ON WS-WINPAIR-COUNT
                   INDEXED BY WPR-IDX.
               10  WS-WINPAIR-SYMBOL       PIC X(06).
               10  WS-WINPAIR-TYPE         PIC X(40).
           05  FILLER                  PIC X(04).
      *
      * DISTINCT SYMBOLS THAT WON AT LEAST ONE COMBINATION, IN
      * FIRST-DETECTED ORDER -- DRIVES THE REPORT GROUPING ONLY.
       01  WS-WIN-SYMBOL-SEEN-TABLE.
           05  WS-WIN-SYMBOL-SEEN-COUNT PIC 9(02) COMP VALUE ZERO.
           05  WS-WIN-SYMBOL-SEEN-ENTRY
                   OCCURS 1 TO 5 TIMES
                   DEPENDING ON WS-WIN-SYMBOL-SEEN-COUNT
                   INDEXED BY WSN-IDX.
               10  WS-WSN-SYMBOL           PIC X(06).
           05  FILLER                  PIC X(04).
      *
      ***************************************************************
      * GAME RESULT
      ***************************************************************
       01  WS-GAME-RESULT.
           05  WS-RESULT-REWARD        PIC S9(09)V9(02) COMP-3
                                        VALUE ZERO.
           05  FILLER                  PIC X(04).
       01  WS-BASE-REWARD              PIC S9(09)V9(02) COMP-3
                                        VALUE ZERO.
       01  WS-PAIR-REWARD              PIC S9(09)V9(02) COMP-3
                                        VALUE ZERO.
       01  WS-CALC-INVALID-SW          PIC X     VALUE "N".
           88  CALC-IS-INVALID                    VALUE "Y".
       01  WS-ABEND-SW                 PIC X     VALUE "N".
           88  MISSING-WINCOMBO-CONFIG             VALUE "Y".
      *
      ***************************************************************
      * HAND-ROLLED LINEAR CONGRUENTIAL GENERATOR.  NO INTRINSIC
      * FUNCTION IS USED FOR RANDOM NUMBERS ON THIS SYSTEM --
      * SEEDED OFF THE WALL-CLOCK HUNDREDTHS-OF-A-SECOND AT
      * START-UP, PER CR-95-044.
      ***************************************************************
       01  WS-RANDOM-SEED              PIC 9(09) COMP VALUE ZERO.
       01  WS-RANDOM-WORK               PIC 9(18) COMP VALUE ZERO.
       01  WS-RANDOM-RESULT            PIC 9(09) COMP VALUE ZERO.
       01  WS-TIME-OF-DAY               PIC 9(08).
      *
      ***************************************************************
      * MISCELLANEOUS SUBSCRIPTS, COUNTERS AND SWITCHES.
      ***************************************************************
       01  WS-MISC-COUNTERS.
           05  WS-I                    PIC 9(04) COMP VALUE ZERO.
           05  WS-J                    PIC 9(04) COMP VALUE ZERO.
           05  WS-K                    PIC 9(04) COMP VALUE ZERO.
           05  WS-R                    PIC 9(02) COMP VALUE ZERO.
           05  WS-C                    PIC 9(02) COMP VALUE ZERO.
           05  WS-RUN-LENGTH           PIC 9(02) COMP VALUE ZERO.
           05  WS-RUN-SYMBOL           PIC X(06).
           05  WS-ANCHOR-ROW           PIC 9(02) COMP VALUE ZERO.
           05  WS-ANCHOR-COL           PIC 9(02) COMP VALUE ZERO.
           05  WS-DIAG-ROW             PIC 9(02) COMP VALUE ZERO.
           05  WS-DIAG-COL             PIC 9(02) COMP VALUE ZERO.
           05  WS-SWAP-INDEX           PIC 9(04) COMP VALUE ZERO.
           05  WS-SWAP-HOLD            PIC X(06).
           05  WS-SCAN-CELL-SYMBOL     PIC X(06).
           05  FILLER                  PIC X(04).
      *
       01  WS-CALC-FOUND-SW            PIC X     VALUE "N".
           88  CALC-RUN-FOUND                      VALUE "Y".
      *
       01  WS-STANDARD-SYMBOL-SW       PIC X     VALUE "N".
           88  WC-SYM-IS-STANDARD                   VALUE "Y".
           88  WC-SYM-NOT-STANDARD                  VALUE "N".
      *
       01  WS-CURRENT-SYMBOL           PIC X(06).
       01  WS-CURRENT-WC-TYPE          PIC X(40).
       01  WS-CURRENT-REWARD-MULT      PIC S9(03)V9(02) COMP-3.
       01  WS-CURRENT-SYM-MULT         PIC S9(03)V9(02) COMP-3.
       01  WS-CURRENT-REQ-COUNT        PIC 9(02) COMP.
      *
      ***************************************************************
      * RUN-DATE, FOR THE REPORT HEADING.
      ***************************************************************
       01  WS-DATETIME.
           05  WS-DT-YEAR              PIC 9(04).
           05  WS-DT-MONTH             PIC 9(02).
           05  WS-DT-DAY               PIC 9(02).
           05  FILLER                  PIC X(04).
      *
       01  WS-RUN-DATE-OUT.
           05  WS-RDO-MONTH            PIC X(02).
           05  FILLER                  PIC X VALUE "/".
           05  WS-RDO-DAY              PIC X(02).
           05  FILLER                  PIC X VALUE "/".
           05  WS-RDO-YEAR             PIC X(04).
      *
      ***************************************************************
      * REPORT LINE WORK AREAS
      ***************************************************************
       01  WS-MATRIX-LINE.
           05  WS-ML-TEXT              PIC X(120).
           05  FILLER                  PIC X(12).
      *
       01  WS-REWARD-LINE.
           05  FILLER                  PIC X(15)
                   VALUE "FINAL REWARD: ".
           05  WS-RL-REWARD            PIC Z(8)9.99.
           05  FILLER                  PIC X(106).
      *
       01  WS-WINCOMBO-LINE.
           05  WS-WC-TEXT              PIC X(120).
           05  FILLER                  PIC X(12).
      *
       01  WS-BONUS-LINE.
           05  WS-BL-TEXT              PIC X(120).
           05  FILLER                  PIC X(12).
      *
       01  WS-REPORT-HEADER-LINES.
           02  RPT-HDR-LN1.
               03  FILLER          PIC X(37)
                   VALUE "SCRATCH CARD GAME SETTLEMENT REPORT".
               03  FILLER          PIC X(95) VALUE SPACES.
           02  RPT-HDR-LN2.
               03  FILLER          PIC X(10) VALUE "RUN DATE: ".
               03  RPT-DATE-OUT    PIC X(10).
               03  FILLER          PIC X(112) VALUE SPACES.
           02  RPT-HDR-LN3.
               04  FILLER          PIC X(44)
                   VALUE "====================================".
               04  FILLER          PIC X(44)
                   VALUE "====================================".
               04  FILLER          PIC X(44) VALUE SPACES.
       01  FILLER REDEFINES WS-REPORT-HEADER-LINES.
           02  RPT-HDR-LN OCCURS 3 TIMES PIC X(132).
      *
      ***************************************************************
      *                   PROCEDURE DIVISION                        *
      ***************************************************************
      *
       PROCEDURE DIVISION.
      *
       0010-MAIN-CONTROL.
           PERFORM 0100-LOAD-CONFIGURATION
           PERFORM 1000-RUN-ONE-ROUND
           PERFORM 6000-WRITE-GAME-RESULT
           STOP RUN.
      *
      ***************************************************************
      * 0100 SERIES -- CONFIGURATION LOADING
      ***************************************************************
       0100-LOAD-CONFIGURATION.
           OPEN INPUT GAME-CONFIG-FILE
           PERFORM 0110-READ-CONFIG-RECORD
           PERFORM 0120-PROCESS-CONFIG-RECORD
               THRU 0120-PROCESS-CONFIG-RECORD-EXIT
               UNTIL CFG-AT-EOF
           CLOSE GAME-CONFIG-FILE
           PERFORM 0150-VALIDATE-CONFIGURATION.
      *
       0110-READ-CONFIG-RECORD.
           READ GAME-CONFIG-FILE INTO WS-CFG-RECORD
               AT END
                   SET CFG-AT-EOF TO TRUE
           END-READ.
      *
       0120-PROCESS-CONFIG-RECORD.
           EVALUATE WS-CFG-REC-TYPE
               WHEN "01"
                   PERFORM 0130-LOAD-CONTROL-RECORD
               WHEN "02"
                   PERFORM 0135-LOAD-SYMBOL-RECORD
               WHEN "03"
                   PERFORM 0140-LOAD-STD-PROB-RECORD
               WHEN "04"
                   PERFORM 0145-LOAD-BONUS-PROB-RECORD
               WHEN "05"
                   PERFORM 0148-LOAD-WINCOMBO-RECORD
               WHEN OTHER
                   CONTINUE
           END-EVALUATE
           PERFORM 0110-READ-CONFIG-RECORD.
      *
       0120-PROCESS-CONFIG-RECORD-EXIT.
           EXIT.
      *
       0130-LOAD-CONTROL-RECORD.
           MOVE CTL-ROWS TO WS-ROWS-IN
           MOVE CTL-COLUMNS TO WS-COLUMNS-IN
           MOVE CTL-BETTING-AMOUNT TO WS-BETTING-AMOUNT.
      *
       0135-LOAD-SYMBOL-RECORD.
           ADD 1 TO WS-SYMBOL-COUNT
           SET SYM-IDX TO WS-SYMBOL-COUNT
           MOVE SYM-CODE TO WS-SYM-CODE(SYM-IDX)
           MOVE SYM-REWARD-MULT TO WS-SYM-REWARD-MULT(SYM-IDX)
           MOVE SYM-EXTRA-VALUE TO WS-SYM-EXTRA-VALUE(SYM-IDX)
           MOVE SYM-TYPE TO WS-SYM-TYPE(SYM-IDX)
           MOVE SYM-IMPACT TO WS-SYM-IMPACT(SYM-IDX).
      *
       0140-LOAD-STD-PROB-RECORD.
           ADD 1 TO WS-STD-PROB-COUNT
           SET PRB-IDX TO WS-STD-PROB-COUNT
           MOVE PRB-SLOT-NUMBER TO WS-PRB-SLOT(PRB-IDX)
           MOVE PRB-SLOT-SYMBOL TO WS-PRB-SYMBOL(PRB-IDX)
           MOVE PRB-SLOT-WEIGHT TO WS-PRB-WEIGHT(PRB-IDX).
      *
       0145-LOAD-BONUS-PROB-RECORD.
           ADD 1 TO WS-BONUS-PROB-COUNT
           SET BPR-IDX TO WS-BONUS-PROB-COUNT
           MOVE BPR-SYMBOL TO WS-BPR-SYMBOL(BPR-IDX)
           MOVE BPR-WEIGHT TO WS-BPR-WEIGHT(BPR-IDX).
      *
       0148-LOAD-WINCOMBO-RECORD.
           ADD 1 TO WS-WINCOMBO-COUNT
           SET WCB-IDX TO WS-WINCOMBO-COUNT
           MOVE WCB-TYPE TO WS-WCB-TYPE(WCB-IDX)
           MOVE WCB-REWARD-MULT TO WS-WCB-REWARD-MULT(WCB-IDX)
           MOVE WCB-WHEN TO WS-WCB-WHEN(WCB-IDX)
           MOVE WCB-COUNT TO WS-WCB-COUNT(WCB-IDX).
      *
      * PR-03-0166 -- ROWS/COLUMNS BELOW ZERO IS A FATAL
      * CONFIGURATION ERROR; ZERO ITSELF IS VALID (EMPTY GRID).
       0150-VALIDATE-CONFIGURATION.
           IF WS-ROWS-IN < 0 OR WS-COLUMNS-IN < 0
               DISPLAY "SCRCARD: NEGATIVE ROWS OR COLUMNS ON DECK"
               MOVE 16 TO RETURN-CODE
               STOP RUN
           END-IF
           MOVE WS-ROWS-IN TO WS-ROWS
           MOVE WS-COLUMNS-IN TO WS-COLUMNS
           MOVE "A" TO WS-STD-SYM-A
           MOVE "B" TO WS-STD-SYM-B
           MOVE "C" TO WS-STD-SYM-C
           MOVE "D" TO WS-STD-SYM-D
           MOVE "E" TO WS-STD-SYM-E.
      *
      ***************************************************************
      * 1000 SERIES -- GAMESERVICE, ONE ROUND
      ***************************************************************
       1000-RUN-ONE-ROUND.
           PERFORM 2000-GENERATE-MATRIX
           PERFORM 3000-DETECT-WINS
           PERFORM 3600-SUM-WINPAIR-REWARDS
           PERFORM 5000-APPLY-BONUS-IMPACTS.
      *
      ***************************************************************
      * 2000 SERIES -- MATRIXGENERATOR
      ***************************************************************
       2000-GENERATE-MATRIX.
           PERFORM 2050-SEED-RANDOM-GENERATOR
           PERFORM 2100-BUILD-COMBINED-POOL
           PERFORM 2200-SHUFFLE-POOL
           PERFORM 2300-FILL-MATRIX-ROWS.
      *
      * CR-95-044 -- SEED THE LCG FROM THE HUNDREDTHS-OF-A-SECOND
      * FIELD OF THE WALL CLOCK.  NO INTRINSIC FUNCTION INVOLVED.
       2050-SEED-RANDOM-GENERATOR.
           ACCEPT WS-TIME-OF-DAY FROM TIME
           MOVE WS-TIME-OF-DAY TO WS-RANDOM-SEED
           IF WS-RANDOM-SEED = ZERO
               MOVE 1 TO WS-RANDOM-SEED
           END-IF.
      *
      * 9100- DRAWS THE NEXT PSEUDO-RANDOM NUMBER, 0001-9999, USING
      * THE CLASSIC PARK-MILLER STYLE MULTIPLY/ADD/REMAINDER
      * GENERATOR.  RANGE IS NARROWED BY THE CALLER VIA DIVIDE
      * REMAINDER ON WS-RANDOM-RESULT.
       9100-NEXT-RANDOM-NUMBER.
           COMPUTE WS-RANDOM-WORK =
               (WS-RANDOM-SEED * 25173) + 13849
           DIVIDE WS-RANDOM-WORK BY 65536
               GIVING WS-I REMAINDER WS-RANDOM-SEED
           MOVE WS-RANDOM-SEED TO WS-RANDOM-RESULT.
      *
      * GAME DESIGN STEP 2 -- FOR EVERY STANDARD-PROBABILITY SLOT,
      * APPEND THE SYMBOL WEIGHT TIMES; THEN APPEND EVERY BONUS
      * SYMBOL WEIGHT TIMES, TO THE SAME POOL.
       2100-BUILD-COMBINED-POOL.
           MOVE ZERO TO WS-POOL-COUNT
           IF WS-STD-PROB-COUNT > 0
               PERFORM 2110-APPEND-STD-SLOT
                   VARYING PRB-IDX FROM 1 BY 1
                   UNTIL PRB-IDX > WS-STD-PROB-COUNT
           END-IF
           IF WS-BONUS-PROB-COUNT > 0
               PERFORM 2120-APPEND-BONUS-SLOT
                   VARYING BPR-IDX FROM 1 BY 1
                   UNTIL BPR-IDX > WS-BONUS-PROB-COUNT
           END-IF.
      *
       2110-APPEND-STD-SLOT.
           MOVE WS-PRB-SYMBOL(PRB-IDX) TO WS-CURRENT-SYMBOL
           PERFORM 2800-APPEND-POOL-ENTRY
               WS-PRB-WEIGHT(PRB-IDX) TIMES.
      *
       2120-APPEND-BONUS-SLOT.
           MOVE WS-BPR-SYMBOL(BPR-IDX) TO WS-CURRENT-SYMBOL
           PERFORM 2800-APPEND-POOL-ENTRY
               WS-BPR-WEIGHT(BPR-IDX) TIMES.
      *
       2800-APPEND-POOL-ENTRY.
           IF WS-POOL-COUNT < WS-MAX-POOL
               ADD 1 TO WS-POOL-COUNT
               SET POOL-IDX TO WS-POOL-COUNT
               MOVE WS-CURRENT-SYMBOL TO WS-POOL-SYMBOL(POOL-IDX)
           END-IF.
      *
      * GAME DESIGN STEP 3 -- SHUFFLE THE COMBINED POOL INTO RANDOM
      * ORDER.  FISHER-YATES, DRIVEN BY THE LCG.
       2200-SHUFFLE-POOL.
           IF WS-POOL-COUNT > 1
               PERFORM 2210-SHUFFLE-ONE-POSITION
                   VARYING WS-I FROM WS-POOL-COUNT BY -1
                   UNTIL WS-I < 2
           END-IF.
      *
       2210-SHUFFLE-ONE-POSITION.
           PERFORM 9100-NEXT-RANDOM-NUMBER
           DIVIDE WS-RANDOM-RESULT BY WS-I
               GIVING WS-J REMAINDER WS-SWAP-INDEX
           ADD 1 TO WS-SWAP-INDEX
           SET POOL-IDX TO WS-I
           MOVE WS-POOL-SYMBOL(POOL-IDX) TO WS-SWAP-HOLD
           SET POOL-IDX TO WS-SWAP-INDEX
           MOVE WS-POOL-SYMBOL(POOL-IDX) TO WS-CURRENT-SYMBOL
           SET POOL-IDX TO WS-I
           MOVE WS-CURRENT-SYMBOL TO WS-POOL-SYMBOL(POOL-IDX)
           SET POOL-IDX TO WS-SWAP-INDEX
           MOVE WS-SWAP-HOLD TO WS-POOL-SYMBOL(POOL-IDX).
      *
      * GAME DESIGN STEP 4 -- PR-95-0118: THE SHUFFLED POOL IS
      * *NOT* RE-SHUFFLED OR RE-CONSUMED BETWEEN ROWS.  INDICES
      * 0..COLUMNS-1 OF THE SAME SHUFFLED POOL ARE RE-READ FROM
      * THE START FOR EVERY ROW, SO EVERY ROW OF THE GRID COMES
      * OUT IDENTICAL.  THIS IS THE GAME DESIGN.  DO NOT "FIX" IT.
       2300-FILL-MATRIX-ROWS.
           IF WS-ROWS > 0
               PERFORM 2310-BUILD-ONE-ROW
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS
           END-IF.
      *
       2310-BUILD-ONE-ROW.
           IF WS-COLUMNS > 0
               PERFORM 2800-BUILD-POOL-ROW-CELL
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS
           END-IF.
      *
       2800-BUILD-POOL-ROW-CELL.
           IF MTX-COL-IDX <= WS-POOL-COUNT
               SET POOL-IDX TO MTX-COL-IDX
               MOVE WS-POOL-SYMBOL(POOL-IDX)
                   TO WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
           ELSE
               MOVE WS-DEFAULT-CELL
                   TO WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
           END-IF.
      *
      ***************************************************************
      * 3000 SERIES -- WIN DETECTION.  ONLY CODES A,B,C,D,E EVER
      * PARTICIPATE; THE GRID DEFAULT SPACE AND ANY BONUS CODE ARE
      * IGNORED HERE.  DETECTION DISPATCHES OVER THE CONFIGURED
      * WINNING-COMBINATION TABLE, NOT A FIXED LIST, SO A DECK THAT
      * OMITS A COMBINATION TYPE SIMPLY NEVER SCORES IT.
      ***************************************************************
       3000-DETECT-WINS.
           MOVE ZERO TO WS-WINPAIR-COUNT
           IF WS-WINCOMBO-COUNT > 0
               PERFORM 3010-DETECT-ONE-WC-TYPE
                   VARYING WCB-IDX FROM 1 BY 1
                   UNTIL WCB-IDX > WS-WINCOMBO-COUNT
           END-IF.
      *
       3010-DETECT-ONE-WC-TYPE.
           MOVE WS-WCB-TYPE(WCB-IDX) TO WS-CURRENT-WC-TYPE
           EVALUATE TRUE
               WHEN WS-CURRENT-WC-TYPE(1:12) = "SAME_SYMBOL_"
                   PERFORM 3100-COUNT-SYMBOL-OCCURRENCES
                   PERFORM 3110-CHECK-N-TIMES-RULE
               WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_HORIZONTALLY"
                   PERFORM 3200-DETECT-HORIZONTAL-RUNS
               WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_VERTICALLY"
                   PERFORM 3300-DETECT-VERTICAL-RUNS
               WHEN WS-CURRENT-WC-TYPE =
                       "SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT"
                   PERFORM 3400-DETECT-DIAGONAL-LR
               WHEN WS-CURRENT-WC-TYPE =
                       "SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT"
                   PERFORM 3500-DETECT-DIAGONAL-RL
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
      *
      * WHOLE-GRID OCCURRENCE COUNT PER STANDARD SYMBOL -- USED BY
      * BOTH THE SAME_SYMBOL_N_TIMES DETECTION RULE AND (SEPARATELY,
      * RECOMPUTED) BY 4100-CALC-SAME-SYMBOL-N.
       3100-COUNT-SYMBOL-OCCURRENCES.
           PERFORM 3101-INIT-OCCURRENCE-TABLE
           IF WS-ROWS > 0
               PERFORM 3120-COUNT-ONE-ROW
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS
           END-IF.
      *
      * RESET THE FIVE-SYMBOL OCCURRENCE TABLE BEFORE EACH FULL
      * RECOUNT (SAME_SYMBOL_N_TIMES MAY BE CONFIGURED MORE THAN
      * ONCE, ONE ENTRY PER THRESHOLD, SO THIS RUNS SEVERAL TIMES).
       3101-INIT-OCCURRENCE-TABLE.
           MOVE "A" TO WS-OCCUR-SYMBOL(1)
           MOVE "B" TO WS-OCCUR-SYMBOL(2)
           MOVE "C" TO WS-OCCUR-SYMBOL(3)
           MOVE "D" TO WS-OCCUR-SYMBOL(4)
           MOVE "E" TO WS-OCCUR-SYMBOL(5)
           MOVE ZERO TO WS-OCCUR-COUNT(1)
           MOVE ZERO TO WS-OCCUR-COUNT(2)
           MOVE ZERO TO WS-OCCUR-COUNT(3)
           MOVE ZERO TO WS-OCCUR-COUNT(4)
           MOVE ZERO TO WS-OCCUR-COUNT(5).
      *
       3120-COUNT-ONE-ROW.
           IF WS-COLUMNS > 0
               PERFORM 3125-COUNT-ONE-CELL
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS
           END-IF.
      *
       3125-COUNT-ONE-CELL.
           MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
               TO WS-CURRENT-SYMBOL
           PERFORM 3050-SYMBOL-IS-STANDARD
           IF WC-SYM-IS-STANDARD
               PERFORM 3126-BUMP-OCCURRENCE-COUNT
                   VARYING OCC-IDX FROM 1 BY 1
                   UNTIL OCC-IDX > 5
           END-IF.
      *
       3126-BUMP-OCCURRENCE-COUNT.
           IF WS-CURRENT-SYMBOL = WS-OCCUR-SYMBOL(OCC-IDX)
               ADD 1 TO WS-OCCUR-COUNT(OCC-IDX)
           END-IF.
      *
      * IS WS-CURRENT-SYMBOL ONE OF THE FIXED STANDARD CODES?
       3050-SYMBOL-IS-STANDARD.
           SET WC-SYM-IS-STANDARD TO FALSE
           IF WS-CURRENT-SYMBOL = WS-STD-SYM-A OR
              WS-CURRENT-SYMBOL = WS-STD-SYM-B OR
              WS-CURRENT-SYMBOL = WS-STD-SYM-C OR
              WS-CURRENT-SYMBOL = WS-STD-SYM-D OR
              WS-CURRENT-SYMBOL = WS-STD-SYM-E
               SET WC-SYM-IS-STANDARD TO TRUE
           END-IF.
      *
      * SAME_SYMBOL_N_TIMES -- N TAKEN FROM THIS WC ENTRY'S
      * WC-COUNT.  A SYMBOL MEETING SEVERAL CONFIGURED THRESHOLDS
      * (3,4,5...) SATISFIES EVERY ONE OF THEM, NOT JUST THE
      * HIGHEST -- EACH CONFIGURED ENTRY IS CHECKED INDEPENDENTLY.
       3110-CHECK-N-TIMES-RULE.
           PERFORM 3115-CHECK-N-TIMES-FOR-SYMBOL
               VARYING OCC-IDX FROM 1 BY 1
               UNTIL OCC-IDX > 5.
      *
       3115-CHECK-N-TIMES-FOR-SYMBOL.
           IF WS-OCCUR-COUNT(OCC-IDX) >= WS-WCB-COUNT(WCB-IDX)
               MOVE WS-OCCUR-SYMBOL(OCC-IDX) TO WS-CURRENT-SYMBOL
               PERFORM 3900-APPEND-WINPAIR
           END-IF.
      *
      * APPEND ONE (SYMBOL, WC-TYPE) PAIR TO THE ACCUMULATOR.
      * DUPLICATES ARE KEPT -- SEE THE 0800-0700 BLOCK HEADER NOTE
      * ON THE WINPAIR TABLE ABOVE.
       3900-APPEND-WINPAIR.
           IF WS-WINPAIR-COUNT < WS-MAX-WINPAIR
               ADD 1 TO WS-WINPAIR-COUNT
               SET WPR-IDX TO WS-WINPAIR-COUNT
               MOVE WS-CURRENT-SYMBOL TO WS-WINPAIR-SYMBOL(WPR-IDX)
               MOVE WS-CURRENT-WC-TYPE TO WS-WINPAIR-TYPE(WPR-IDX)
           END-IF.
      *
      ***************************************************************
      * SAME_SYMBOLS_HORIZONTALLY -- WITHIN EACH ROW INDEPENDENTLY,
      * ANY MAXIMAL RUN OF >= 3 CONSECUTIVE STANDARD SYMBOLS IS
      * RECORDED, ROW BY ROW, ROW-MAJOR ORDER.  A SYMBOL WITH A
      * QUALIFYING RUN IN TWO ROWS IS RECORDED TWICE -- SEE THE
      * BUSINESS RULE NOTE IN THE SPEC; THIS IS INTENTIONAL.
      ***************************************************************
       3200-DETECT-HORIZONTAL-RUNS.
           IF WS-ROWS > 0
               PERFORM 3210-SCAN-ONE-ROW-FOR-RUNS
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS
           END-IF.
      *
       3210-SCAN-ONE-ROW-FOR-RUNS.
           MOVE SPACES TO WS-RUN-SYMBOL
           MOVE ZERO TO WS-RUN-LENGTH
           IF WS-COLUMNS > 0
               PERFORM 3220-SCAN-ROW-CELL
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS
           END-IF
           PERFORM 3230-CLOSE-OUT-RUN.
      *
       3220-SCAN-ROW-CELL.
           MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
               TO WS-SCAN-CELL-SYMBOL
           IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
               ADD 1 TO WS-RUN-LENGTH
           ELSE
               PERFORM 3230-CLOSE-OUT-RUN
               MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
               MOVE 1 TO WS-RUN-LENGTH
           END-IF.
      *
       3230-CLOSE-OUT-RUN.
           IF WS-RUN-LENGTH >= 3
               MOVE WS-RUN-SYMBOL TO WS-CURRENT-SYMBOL
               PERFORM 3050-SYMBOL-IS-STANDARD
               IF WC-SYM-IS-STANDARD
                   MOVE "SAME_SYMBOLS_HORIZONTALLY"
                       TO WS-CURRENT-WC-TYPE
                   PERFORM 3900-APPEND-WINPAIR
               END-IF
           END-IF.
      *
      ***************************************************************
      * SAME_SYMBOLS_VERTICALLY -- IDENTICAL RULE, DOWN EACH
      * COLUMN (COLUMN-MAJOR ORDER -- OUTER LOOP ON COLUMN,
      * INNER LOOP ON ROW, OVER THE SAME GRID STORAGE).
      ***************************************************************
       3300-DETECT-VERTICAL-RUNS.
           IF WS-COLUMNS > 0
               PERFORM 3310-SCAN-ONE-COLUMN-FOR-RUNS
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS
           END-IF.
      *
       3310-SCAN-ONE-COLUMN-FOR-RUNS.
           MOVE SPACES TO WS-RUN-SYMBOL
           MOVE ZERO TO WS-RUN-LENGTH
           IF WS-ROWS > 0
               PERFORM 3320-SCAN-COLUMN-CELL
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS
           END-IF
           PERFORM 3330-CLOSE-OUT-COLUMN-RUN.
      *
       3320-SCAN-COLUMN-CELL.
           MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
               TO WS-SCAN-CELL-SYMBOL
           IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
               ADD 1 TO WS-RUN-LENGTH
           ELSE
               PERFORM 3330-CLOSE-OUT-COLUMN-RUN
               MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
               MOVE 1 TO WS-RUN-LENGTH
           END-IF.
      *
       3330-CLOSE-OUT-COLUMN-RUN.
           IF WS-RUN-LENGTH >= 3
               MOVE WS-RUN-SYMBOL TO WS-CURRENT-SYMBOL
               PERFORM 3050-SYMBOL-IS-STANDARD
               IF WC-SYM-IS-STANDARD
                   MOVE "SAME_SYMBOLS_VERTICALLY"
                       TO WS-CURRENT-WC-TYPE
                   PERFORM 3900-APPEND-WINPAIR
               END-IF
           END-IF.
      *
      ***************************************************************
      * SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT -- EVERY TOP-LEFT
      * ANCHOR (ROW,COL) WHOSE 3-CELL DIAGONAL RUN FITS ON THE
      * GRID IS CHECKED, ROW-MAJOR ANCHOR ORDER.  THE RUN LENGTH
      * CHECKED IS A FIXED 3, REGARDLESS OF THE CONFIGURED
      * WC-COUNT FOR THIS TYPE (CR-92-030).
      ***************************************************************
       3400-DETECT-DIAGONAL-LR.
           IF WS-ROWS > 2 AND WS-COLUMNS > 2
               PERFORM 3410-SCAN-LR-ANCHOR-ROW
                   VARYING WS-ANCHOR-ROW FROM 1 BY 1
                   UNTIL WS-ANCHOR-ROW > WS-ROWS - 2
           END-IF.
      *
       3410-SCAN-LR-ANCHOR-ROW.
           PERFORM 3420-CHECK-LR-ANCHOR
               VARYING WS-ANCHOR-COL FROM 1 BY 1
               UNTIL WS-ANCHOR-COL > WS-COLUMNS - 2.
      *
       3420-CHECK-LR-ANCHOR.
           MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
               TO WS-CURRENT-SYMBOL
           PERFORM 3050-SYMBOL-IS-STANDARD
           IF WC-SYM-IS-STANDARD
               COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
               COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 1
               IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                       = WS-CURRENT-SYMBOL
                   COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
                   COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 2
                   IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                           = WS-CURRENT-SYMBOL
                       MOVE
                         "SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT"
                         TO WS-CURRENT-WC-TYPE
                       PERFORM 3900-APPEND-WINPAIR
                   END-IF
               END-IF
           END-IF.
      *
      ***************************************************************
      * SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT -- MIRROR RULE,
      * ANCHOR (ROW,COL) TO (ROW+1,COL-1) TO (ROW+2,COL-2), SCANNED
      * COLUMN-MAJOR (CR-92-030).
      ***************************************************************
       3500-DETECT-DIAGONAL-RL.
           IF WS-ROWS > 2 AND WS-COLUMNS > 2
               PERFORM 3510-SCAN-RL-ANCHOR-COLUMN
                   VARYING WS-ANCHOR-COL FROM 3 BY 1
                   UNTIL WS-ANCHOR-COL > WS-COLUMNS
           END-IF.
      *
       3510-SCAN-RL-ANCHOR-COLUMN.
           PERFORM 3520-CHECK-RL-ANCHOR
               VARYING WS-ANCHOR-ROW FROM 1 BY 1
               UNTIL WS-ANCHOR-ROW > WS-ROWS - 2.
      *
       3520-CHECK-RL-ANCHOR.
           MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
               TO WS-CURRENT-SYMBOL
           PERFORM 3050-SYMBOL-IS-STANDARD
           IF WC-SYM-IS-STANDARD
               COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
               COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 1
               IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                       = WS-CURRENT-SYMBOL
                   COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
                   COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 2
                   IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                           = WS-CURRENT-SYMBOL
                       MOVE
                         "SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT"
                         TO WS-CURRENT-WC-TYPE
                       PERFORM 3900-APPEND-WINPAIR
                   END-IF
               END-IF
           END-IF.
      *
      ***************************************************************
      * GAMESERVICE STEP 3 -- FOR EVERY RECORDED (SYMBOL, WC-TYPE)
      * PAIR, CALL REWARDCALCULATOR AND SUM THE CONTRIBUTION.  AN
      * INVALID-ARGUMENT RESULT SCORES ZERO AND PROCESSING GOES ON.
      ***************************************************************
       3600-SUM-WINPAIR-REWARDS.
           MOVE ZERO TO WS-BASE-REWARD
           IF WS-WINPAIR-COUNT > 0
               PERFORM 3610-SUM-ONE-WINPAIR
                   VARYING WPR-IDX FROM 1 BY 1
                   UNTIL WPR-IDX > WS-WINPAIR-COUNT
           END-IF.
      *
       3610-SUM-ONE-WINPAIR.
           MOVE WS-WINPAIR-SYMBOL(WPR-IDX) TO WS-CURRENT-SYMBOL
           MOVE WS-WINPAIR-TYPE(WPR-IDX) TO WS-CURRENT-WC-TYPE
           PERFORM 4000-CALCULATE-REWARD
           IF NOT CALC-IS-INVALID
               ADD WS-PAIR-REWARD TO WS-BASE-REWARD
           END-IF.
      *
      ***************************************************************
      * 4000 SERIES -- REWARDCALCULATOR.  COMPUTES THE REWARD
      * CONTRIBUTION OF ONE (SYMBOL, COMBINATION-TYPE) PAIR.
      * CONVERTED TO COMP-3 WITH ROUNDED ARITHMETIC PER CR-01-077.
      ***************************************************************
       4000-CALCULATE-REWARD.
           MOVE ZERO TO WS-PAIR-REWARD
           SET CALC-IS-INVALID TO FALSE
           PERFORM 4050-LOOKUP-WINCOMBO
           PERFORM 4010-LOOKUP-SYMBOL-MULTIPLIER
           EVALUATE TRUE
               WHEN WS-CURRENT-WC-TYPE(1:12) = "SAME_SYMBOL_"
                   PERFORM 4100-CALC-SAME-SYMBOL-N
               WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_HORIZONTALLY"
                   PERFORM 4200-CALC-HORIZONTAL
               WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_VERTICALLY"
                   PERFORM 4300-CALC-VERTICAL
               WHEN WS-CURRENT-WC-TYPE =
                       "SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT"
                   PERFORM 4400-CALC-DIAGONAL-LR
               WHEN WS-CURRENT-WC-TYPE =
                       "SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT"
                   PERFORM 4500-CALC-DIAGONAL-RL
               WHEN OTHER
                   SET CALC-IS-INVALID TO TRUE
           END-EVALUATE.
      *
      * PR-03-0166 -- A WC-TYPE THIS CALL IS ASKED TO SCORE BUT
      * CANNOT FIND ON THE CONFIGURED TABLE IS A FATAL
      * CONFIGURATION ERROR, NOT AN INVALID-ARGUMENT CASE.
       4050-LOOKUP-WINCOMBO.
           MOVE "N" TO WS-ABEND-SW
           MOVE ZERO TO WS-CURRENT-REWARD-MULT
           MOVE ZERO TO WS-CURRENT-REQ-COUNT
           SET WCB-IDX TO 1
           SEARCH WS-WINCOMBO-ENTRY
               AT END
                   GO TO 9999-ABEND-CONFIG
               WHEN WS-WCB-TYPE(WCB-IDX) = WS-CURRENT-WC-TYPE
                   MOVE WS-WCB-REWARD-MULT(WCB-IDX)
                       TO WS-CURRENT-REWARD-MULT
                   MOVE WS-WCB-COUNT(WCB-IDX)
                       TO WS-CURRENT-REQ-COUNT
           END-SEARCH.
      *
      * SYMBOL-REWARD-MULTIPLIER, DEFAULT 1 WHEN NOT ON FILE
      * (PR-98-0203).
       4010-LOOKUP-SYMBOL-MULTIPLIER.
           MOVE 1 TO WS-CURRENT-SYM-MULT
           IF WS-SYMBOL-COUNT > 0
               SET SYM-IDX TO 1
               SEARCH WS-SYMBOL-ENTRY
                   AT END
                       CONTINUE
                   WHEN WS-SYM-CODE(SYM-IDX) = WS-CURRENT-SYMBOL
                       MOVE WS-SYM-REWARD-MULT(SYM-IDX)
                           TO WS-CURRENT-SYM-MULT
               END-SEARCH
           END-IF.
      *
      * SAME_SYMBOL_N_TIMES -- RECOMPUTES THE OCCURRENCE COUNT OF
      * THE PAIR'S OWN SYMBOL ACROSS THE WHOLE GRID, INDEPENDENTLY
      * OF THE DETECTION-STAGE COUNT (NO SYMBOL-TYPE FILTERING).
       4100-CALC-SAME-SYMBOL-N.
           PERFORM 4110-COUNT-SYMBOL-WHOLE-GRID
           COMPUTE WS-PAIR-REWARD ROUNDED =
               WS-CURRENT-REWARD-MULT * WS-CURRENT-SYM-MULT
                   * WS-K.
      *
       4110-COUNT-SYMBOL-WHOLE-GRID.
           MOVE ZERO TO WS-K
           IF WS-ROWS > 0
               PERFORM 4120-COUNT-SYMBOL-ONE-ROW
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS
           END-IF.
      *
       4120-COUNT-SYMBOL-ONE-ROW.
           IF WS-COLUMNS > 0
               PERFORM 4130-COUNT-SYMBOL-ONE-CELL
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS
           END-IF.
      *
       4130-COUNT-SYMBOL-ONE-CELL.
           IF WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
                   = WS-CURRENT-SYMBOL
               ADD 1 TO WS-K
           END-IF.
      *
      ***************************************************************
      * SAME_SYMBOLS_HORIZONTALLY / VERTICALLY -- SCAN FOR THE
      * FIRST RUN (ROW-MAJOR, RESP. COLUMN-MAJOR) THAT REACHES
      * WC-COUNT; ITS REWARD USES *THAT RUN'S* SYMBOL MULTIPLIER,
      * NOT NECESSARILY THE MULTIPLIER OF THE PAIR BEING SCORED.
      * ZERO IF NO RUN QUALIFIES.
      ***************************************************************
       4200-CALC-HORIZONTAL.
           MOVE ZERO TO WS-PAIR-REWARD
           MOVE "N" TO WS-CALC-FOUND-SW
           IF WS-ROWS > 0
               PERFORM 4210-SCAN-H-ROW
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS OR CALC-RUN-FOUND
           END-IF.
      *
       4210-SCAN-H-ROW.
           MOVE SPACES TO WS-RUN-SYMBOL
           MOVE ZERO TO WS-RUN-LENGTH
           IF WS-COLUMNS > 0
               PERFORM 4220-SCAN-H-CELL
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS OR CALC-RUN-FOUND
           END-IF
           IF NOT CALC-RUN-FOUND
               PERFORM 4230-CHECK-H-RUN-CLOSE
           END-IF.
      *
       4220-SCAN-H-CELL.
           MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
               TO WS-SCAN-CELL-SYMBOL
           IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
               ADD 1 TO WS-RUN-LENGTH
           ELSE
               PERFORM 4230-CHECK-H-RUN-CLOSE
               MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
               MOVE 1 TO WS-RUN-LENGTH
           END-IF.
      *
       4230-CHECK-H-RUN-CLOSE.
           IF WS-RUN-LENGTH >= WS-CURRENT-REQ-COUNT
                   AND WS-RUN-LENGTH > 0
               PERFORM 4240-SCORE-RUN-IF-STANDARD
           END-IF.
      *
       4240-SCORE-RUN-IF-STANDARD.
           IF WS-RUN-SYMBOL = WS-STD-SYM-A OR
              WS-RUN-SYMBOL = WS-STD-SYM-B OR
              WS-RUN-SYMBOL = WS-STD-SYM-C OR
              WS-RUN-SYMBOL = WS-STD-SYM-D OR
              WS-RUN-SYMBOL = WS-STD-SYM-E
               MOVE WS-RUN-SYMBOL TO WS-CURRENT-SYMBOL
               PERFORM 4010-LOOKUP-SYMBOL-MULTIPLIER
               COMPUTE WS-PAIR-REWARD ROUNDED =
                   WS-CURRENT-REWARD-MULT * WS-CURRENT-SYM-MULT
               SET CALC-RUN-FOUND TO TRUE
           END-IF.
      *
       4300-CALC-VERTICAL.
           MOVE ZERO TO WS-PAIR-REWARD
           MOVE "N" TO WS-CALC-FOUND-SW
           IF WS-COLUMNS > 0
               PERFORM 4310-SCAN-V-COLUMN
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS OR CALC-RUN-FOUND
           END-IF.
      *
       4310-SCAN-V-COLUMN.
           MOVE SPACES TO WS-RUN-SYMBOL
           MOVE ZERO TO WS-RUN-LENGTH
           IF WS-ROWS > 0
               PERFORM 4320-SCAN-V-CELL
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS OR CALC-RUN-FOUND
           END-IF
           IF NOT CALC-RUN-FOUND
               PERFORM 4230-CHECK-H-RUN-CLOSE
           END-IF.
      *
       4320-SCAN-V-CELL.
           MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
               TO WS-SCAN-CELL-SYMBOL
           IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
               ADD 1 TO WS-RUN-LENGTH
           ELSE
               PERFORM 4230-CHECK-H-RUN-CLOSE
               MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
               MOVE 1 TO WS-RUN-LENGTH
           END-IF.
      *
      ***************************************************************
      * SAME_SYMBOLS_DIAGONALLY LEFT-TO-RIGHT / RIGHT-TO-LEFT --
      * SCAN ANCHORS (ROW-MAJOR, RESP. COLUMN-MAJOR PER CR-92-030);
      * FIRST QUALIFYING ANCHOR IMMEDIATELY RETURNS ITS REWARD.
      * ZERO IF NONE QUALIFIES.
      ***************************************************************
       4400-CALC-DIAGONAL-LR.
           MOVE ZERO TO WS-PAIR-REWARD
           MOVE "N" TO WS-CALC-FOUND-SW
           IF WS-ROWS > 2 AND WS-COLUMNS > 2
               PERFORM 4410-SCAN-LR-ANCHOR-ROW
                   VARYING WS-ANCHOR-ROW FROM 1 BY 1
                   UNTIL WS-ANCHOR-ROW > WS-ROWS - 2
                       OR CALC-RUN-FOUND
           END-IF.
      *
       4410-SCAN-LR-ANCHOR-ROW.
           PERFORM 4420-CHECK-LR-ANCHOR
               VARYING WS-ANCHOR-COL FROM 1 BY 1
               UNTIL WS-ANCHOR-COL > WS-COLUMNS - 2
                   OR CALC-RUN-FOUND.
      *
       4420-CHECK-LR-ANCHOR.
           MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
               TO WS-SCAN-CELL-SYMBOL
           IF WS-SCAN-CELL-SYMBOL = WS-STD-SYM-A OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-B OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-C OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-D OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-E
               COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
               COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 1
               IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                       = WS-SCAN-CELL-SYMBOL
                   COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
                   COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 2
                   IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                           = WS-SCAN-CELL-SYMBOL
                       MOVE WS-SCAN-CELL-SYMBOL TO WS-CURRENT-SYMBOL
                       PERFORM 4010-LOOKUP-SYMBOL-MULTIPLIER
                       COMPUTE WS-PAIR-REWARD ROUNDED =
                           WS-CURRENT-REWARD-MULT
                               * WS-CURRENT-SYM-MULT
                       SET CALC-RUN-FOUND TO TRUE
                   END-IF
               END-IF
           END-IF.
      *
       4500-CALC-DIAGONAL-RL.
           MOVE ZERO TO WS-PAIR-REWARD
           MOVE "N" TO WS-CALC-FOUND-SW
           IF WS-ROWS > 2 AND WS-COLUMNS > 2
               PERFORM 4510-SCAN-RL-ANCHOR-COLUMN
                   VARYING WS-ANCHOR-COL FROM 3 BY 1
                   UNTIL WS-ANCHOR-COL > WS-COLUMNS
                       OR CALC-RUN-FOUND
           END-IF.
      *
       4510-SCAN-RL-ANCHOR-COLUMN.
           PERFORM 4520-CHECK-RL-ANCHOR
               VARYING WS-ANCHOR-ROW FROM 1 BY 1
               UNTIL WS-ANCHOR-ROW > WS-ROWS - 2
                   OR CALC-RUN-FOUND.
      *
       4520-CHECK-RL-ANCHOR.
           MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
               TO WS-SCAN-CELL-SYMBOL
           IF WS-SCAN-CELL-SYMBOL = WS-STD-SYM-A OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-B OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-C OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-D OR
              WS-SCAN-CELL-SYMBOL = WS-STD-SYM-E
               COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
               COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 1
               IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                       = WS-SCAN-CELL-SYMBOL
                   COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
                   COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 2
                   IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
                           = WS-SCAN-CELL-SYMBOL
                       MOVE WS-SCAN-CELL-SYMBOL TO WS-CURRENT-SYMBOL
                       PERFORM 4010-LOOKUP-SYMBOL-MULTIPLIER
                       COMPUTE WS-PAIR-REWARD ROUNDED =
                           WS-CURRENT-REWARD-MULT
                               * WS-CURRENT-SYM-MULT
                       SET CALC-RUN-FOUND TO TRUE
                   END-IF
               END-IF
           END-IF.
      *
      * PR-03-0166 -- FATAL: A WC-TYPE THE ENGINE ATTEMPTED TO
      * SCORE HAS NO MATCHING ENTRY ON THE CONFIGURED WC TABLE.
       9999-ABEND-CONFIG.
           DISPLAY "SCRCARD: NO WINNING-COMBINATION CONFIG FOR "
               WS-CURRENT-WC-TYPE
           SET MISSING-WINCOMBO-CONFIG TO TRUE
           MOVE 16 TO RETURN-CODE
           STOP RUN.
      *
      ***************************************************************
      * 5000 SERIES -- BONUS-IMPACT APPLICATION (PR-95-0118 / CR-99-
      * 041).  A ZERO BASE REWARD SKIPS BONUSES ENTIRELY.  OTHERWISE
      * EVERY MULTIPLY IMPACT IS APPLIED BEFORE ANY EXTRA IMPACT IS
      * ADDED, REGARDLESS OF GRID POSITION.
      ***************************************************************
       5000-APPLY-BONUS-IMPACTS.
           IF WS-BASE-REWARD = ZERO
               MOVE ZERO TO WS-RESULT-REWARD
           ELSE
               MOVE WS-BASE-REWARD TO WS-RESULT-REWARD
               PERFORM 5300-COLLECT-DISTINCT-BONUS
               PERFORM 5100-APPLY-MULTIPLY-PASS
               PERFORM 5200-APPLY-EXTRA-PASS
               COMPUTE WS-RESULT-REWARD ROUNDED =
                   WS-RESULT-REWARD * WS-BETTING-AMOUNT
           END-IF.
      *
      * CR-99-041 -- SCAN THE GRID ROW-MAJOR FOR DISTINCT BONUS-
      * IMPACT SYMBOLS, FIRST-OCCURRENCE ORDER, FOR BOTH PASSES AND
      * FOR THE REPORT'S BONUS LINE.
       5300-COLLECT-DISTINCT-BONUS.
           MOVE ZERO TO WS-BONUS-FOUND-COUNT
           MOVE "N" TO WS-FOUND-10X-SW
           MOVE "N" TO WS-FOUND-5X-SW
           MOVE "N" TO WS-FOUND-1000-SW
           MOVE "N" TO WS-FOUND-500-SW
           IF WS-ROWS > 0
               PERFORM 5310-SCAN-BONUS-ROW
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS
           END-IF.
      *
       5310-SCAN-BONUS-ROW.
           IF WS-COLUMNS > 0
               PERFORM 5320-SCAN-BONUS-CELL
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS
           END-IF.
      *
       5320-SCAN-BONUS-CELL.
           MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
               TO WS-SCAN-CELL-SYMBOL
           PERFORM 5330-LOOKUP-BONUS-IMPACT
           IF NOT WS-IMPACT-IS-MISS
               PERFORM 5340-REMEMBER-BONUS-KIND
               PERFORM 5350-APPEND-BONUS-FOUND
           END-IF.
      *
      * THE FIVE RECOGNISED BONUS-IMPACT CELL VALUES ARE THE SYMBOL
      * CODES THEMSELVES ("10x", "5x", "+1000", "+500", "MISS") --
      * NO SYMBOL-TABLE LOOKUP IS NEEDED TO CLASSIFY A CELL; ANY
      * OTHER CODE (STANDARD OR UNRECOGNISED) DEFAULTS TO MISS.
       5330-LOOKUP-BONUS-IMPACT.
           MOVE WS-SCAN-CELL-SYMBOL TO WS-BONUS-IMPACT-CODE
           IF NOT WS-IMPACT-IS-10X AND NOT WS-IMPACT-IS-5X
                   AND NOT WS-IMPACT-IS-PLUS-1000
                   AND NOT WS-IMPACT-IS-PLUS-500
               MOVE "MISS" TO WS-BONUS-IMPACT-CODE
           END-IF.
      *
       5340-REMEMBER-BONUS-KIND.
           EVALUATE TRUE
               WHEN WS-IMPACT-IS-10X
                   IF NOT FOUND-10X
                       SET FOUND-10X TO TRUE
                   END-IF
               WHEN WS-IMPACT-IS-5X
                   IF NOT FOUND-5X
                       SET FOUND-5X TO TRUE
                   END-IF
               WHEN WS-IMPACT-IS-PLUS-1000
                   IF NOT FOUND-1000
                       SET FOUND-1000 TO TRUE
                   END-IF
               WHEN WS-IMPACT-IS-PLUS-500
                   IF NOT FOUND-500
                       SET FOUND-500 TO TRUE
                   END-IF
           END-EVALUATE.
      *
       5350-APPEND-BONUS-FOUND.
           ADD 1 TO WS-BONUS-FOUND-COUNT
           SET BFD-IDX TO WS-BONUS-FOUND-COUNT
           MOVE WS-SCAN-CELL-SYMBOL TO WS-BFD-SYMBOL(BFD-IDX).
      *
      * CR-99-041 -- EVERY "10x" OR "5x" CELL FOUND MULTIPLIES THE
      * RUNNING REWARD AGAIN; THE FACTOR USED FOR EACH KIND IS
      * TAKEN FROM THE FIRST CELL OF THAT KIND ENCOUNTERED.
       5100-APPLY-MULTIPLY-PASS.
           IF WS-BONUS-FOUND-COUNT > 0
               PERFORM 5110-APPLY-MULTIPLY-ENTRY
                   VARYING BFD-IDX FROM 1 BY 1
                   UNTIL BFD-IDX > WS-BONUS-FOUND-COUNT
           END-IF.
      *
       5110-APPLY-MULTIPLY-ENTRY.
           MOVE WS-BFD-SYMBOL(BFD-IDX) TO WS-SCAN-CELL-SYMBOL
           PERFORM 5330-LOOKUP-BONUS-IMPACT
           EVALUATE TRUE
               WHEN WS-IMPACT-IS-10X
                   COMPUTE WS-RESULT-REWARD ROUNDED =
                       WS-RESULT-REWARD * 10
               WHEN WS-IMPACT-IS-5X
                   COMPUTE WS-RESULT-REWARD ROUNDED =
                       WS-RESULT-REWARD * 5
           END-EVALUATE.
      *
      * CR-99-041 -- AFTER EVERY MULTIPLY IS APPLIED, EVERY "+1000"
      * OR "+500" CELL FOUND ADDS ITS FLAT AMOUNT TO THE RUNNING
      * REWARD.
       5200-APPLY-EXTRA-PASS.
           IF WS-BONUS-FOUND-COUNT > 0
               PERFORM 5210-APPLY-EXTRA-ENTRY
                   VARYING BFD-IDX FROM 1 BY 1
                   UNTIL BFD-IDX > WS-BONUS-FOUND-COUNT
           END-IF.
      *
       5210-APPLY-EXTRA-ENTRY.
           MOVE WS-BFD-SYMBOL(BFD-IDX) TO WS-SCAN-CELL-SYMBOL
           PERFORM 5330-LOOKUP-BONUS-IMPACT
           EVALUATE TRUE
               WHEN WS-IMPACT-IS-PLUS-1000
                   ADD 1000 TO WS-RESULT-REWARD
               WHEN WS-IMPACT-IS-PLUS-500
                   ADD 500 TO WS-RESULT-REWARD
           END-EVALUATE.
      *
      ***************************************************************
      * 6000 SERIES -- SETTLEMENT REPORT (GAMERPT).  ONE REPORT PER
      * RUN, LAID OUT IN THE SAME FOUR-SECTION SHAPE ON EVERY RUN:
      * HEADING, MATRIX, REWARD, WINNING COMBINATIONS, BONUS LINE.
      ***************************************************************
       6000-WRITE-GAME-RESULT.
           OPEN OUTPUT GAME-REPORT-FILE
           PERFORM 6050-BUILD-RUN-DATE
           PERFORM 6060-WRITE-HEADING-LINES
           PERFORM 6100-WRITE-MATRIX-SECTION
           PERFORM 6400-WRITE-REWARD-LINE
           PERFORM 6500-WRITE-WINCOMBO-SECTION
           PERFORM 6800-WRITE-BONUS-LINE
           CLOSE GAME-REPORT-FILE.
      *
      * CR-98-009 -- Y2K: FOUR-DIGIT YEAR THROUGHOUT, NO WINDOWING.
       6050-BUILD-RUN-DATE.
           ACCEPT WS-DATETIME FROM DATE YYYYMMDD
           MOVE WS-DT-MONTH TO WS-RDO-MONTH
           MOVE WS-DT-DAY TO WS-RDO-DAY
           MOVE WS-DT-YEAR TO WS-RDO-YEAR.
      *
       6060-WRITE-HEADING-LINES.
           MOVE WS-RUN-DATE-OUT TO RPT-DATE-OUT
           WRITE GAME-REPORT-RECORD FROM RPT-HDR-LN(1)
           WRITE GAME-REPORT-RECORD FROM RPT-HDR-LN(2)
           WRITE GAME-REPORT-RECORD FROM RPT-HDR-LN(3).
      *
      * ONE REPORT LINE PER GRID ROW, CELLS SEPARATED BY A COMMA
      * AND A SPACE, IN COLUMN ORDER.
       6100-WRITE-MATRIX-SECTION.
           IF WS-ROWS > 0
               PERFORM 6110-WRITE-MATRIX-ROW
                   VARYING MTX-ROW-IDX FROM 1 BY 1
                   UNTIL MTX-ROW-IDX > WS-ROWS
           END-IF.
      *
       6110-WRITE-MATRIX-ROW.
           MOVE SPACES TO WS-MATRIX-LINE
           MOVE 1 TO WS-I
           IF WS-COLUMNS > 0
               PERFORM 6120-APPEND-MATRIX-CELL
                   VARYING MTX-COL-IDX FROM 1 BY 1
                   UNTIL MTX-COL-IDX > WS-COLUMNS
           END-IF
           WRITE GAME-REPORT-RECORD FROM WS-MATRIX-LINE.
      *
       6120-APPEND-MATRIX-CELL.
           IF MTX-COL-IDX > 1
               MOVE ", " TO WS-ML-TEXT(WS-I:2)
               ADD 2 TO WS-I
           END-IF
           MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
               TO WS-ML-TEXT(WS-I:6)
           ADD 6 TO WS-I.
      *
       6400-WRITE-REWARD-LINE.
           MOVE WS-RESULT-REWARD TO WS-RL-REWARD
           WRITE GAME-REPORT-RECORD FROM WS-REWARD-LINE.
      *
      * CR-99-041 -- ONE LINE PER SYMBOL THAT WON AT LEAST ONE
      * COMBINATION, SYMBOLS IN FIRST-DETECTED ORDER, LISTING EVERY
      * COMBINATION TYPE IT SATISFIED IN DETECTED ORDER (DUPLICATES
      * KEPT, PER THE SAME_SYMBOL_N_TIMES MULTI-THRESHOLD RULE).
       6500-WRITE-WINCOMBO-SECTION.
           MOVE ZERO TO WS-WIN-SYMBOL-SEEN-COUNT
           IF WS-WINPAIR-COUNT > 0
               PERFORM 6510-COLLECT-WIN-SYMBOL
                   VARYING WPR-IDX FROM 1 BY 1
                   UNTIL WPR-IDX > WS-WINPAIR-COUNT
           END-IF
           IF WS-WIN-SYMBOL-SEEN-COUNT > 0
               PERFORM 6600-WRITE-ONE-SYMBOL-GROUP
                   VARYING WSN-IDX FROM 1 BY 1
                   UNTIL WSN-IDX > WS-WIN-SYMBOL-SEEN-COUNT
           END-IF.
      *
       6510-COLLECT-WIN-SYMBOL.
           MOVE "N" TO WS-CALC-FOUND-SW
           IF WS-WIN-SYMBOL-SEEN-COUNT > 0
               PERFORM 6520-CHECK-WIN-SYMBOL-SEEN
                   VARYING WSN-IDX FROM 1 BY 1
                   UNTIL WSN-IDX > WS-WIN-SYMBOL-SEEN-COUNT
                       OR CALC-RUN-FOUND
           END-IF
           IF NOT CALC-RUN-FOUND
               ADD 1 TO WS-WIN-SYMBOL-SEEN-COUNT
               SET WSN-IDX TO WS-WIN-SYMBOL-SEEN-COUNT
               MOVE WS-WINPAIR-SYMBOL(WPR-IDX) TO WS-WSN-SYMBOL(WSN-IDX)
           END-IF.
      *
       6520-CHECK-WIN-SYMBOL-SEEN.
           IF WS-WSN-SYMBOL(WSN-IDX) = WS-WINPAIR-SYMBOL(WPR-IDX)
               SET CALC-RUN-FOUND TO TRUE
           END-IF.
      *
       6600-WRITE-ONE-SYMBOL-GROUP.
           MOVE SPACES TO WS-WINCOMBO-LINE
           MOVE WS-WSN-SYMBOL(WSN-IDX) TO WS-WC-TEXT(1:6)
           MOVE " WON: " TO WS-WC-TEXT(7:6)
           MOVE 13 TO WS-I
           IF WS-WINPAIR-COUNT > 0
               PERFORM 6610-APPEND-IF-SAME-SYMBOL
                   VARYING WPR-IDX FROM 1 BY 1
                   UNTIL WPR-IDX > WS-WINPAIR-COUNT
           END-IF
           WRITE GAME-REPORT-RECORD FROM WS-WINCOMBO-LINE.
      *
       6610-APPEND-IF-SAME-SYMBOL.
           IF WS-WINPAIR-SYMBOL(WPR-IDX) = WS-WSN-SYMBOL(WSN-IDX)
               MOVE WS-WINPAIR-TYPE(WPR-IDX)
                   TO WS-WC-TEXT(WS-I:40)
               ADD 41 TO WS-I
           END-IF.
      *
      * CR-99-041 -- DISTINCT BONUS SYMBOLS FOUND, FIRST-SEEN ORDER,
      * OR THE WORD MISS WHEN THE GRID HOLDS NO BONUS SYMBOLS.
       6800-WRITE-BONUS-LINE.
           MOVE SPACES TO WS-BONUS-LINE
           IF WS-BONUS-FOUND-COUNT = 0
               MOVE "BONUS IMPACTS: MISS" TO WS-BL-TEXT
           ELSE
               MOVE "BONUS IMPACTS: " TO WS-BL-TEXT(1:15)
               MOVE 16 TO WS-I
               PERFORM 6810-APPEND-BONUS-FOUND-ENTRY
                   VARYING BFD-IDX FROM 1 BY 1
                   UNTIL BFD-IDX > WS-BONUS-FOUND-COUNT
           END-IF
           WRITE GAME-REPORT-RECORD FROM WS-BONUS-LINE.
      *
       6810-APPEND-BONUS-FOUND-ENTRY.
           IF BFD-IDX > 1
               MOVE ", " TO WS-BL-TEXT(WS-I:2)
               ADD 2 TO WS-I
           END-IF
           MOVE WS-BFD-SYMBOL(BFD-IDX) TO WS-BL-TEXT(WS-I:6)
           ADD 6 TO WS-I.
