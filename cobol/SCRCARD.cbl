000100***************************************************************
000200* PROGRAM:     SCRCARD
000300* SYSTEM:      AMUSEMENT GAMING - SCRATCH CARD SETTLEMENT RUN
000400*
000500* Reads one scratch-card game configuration deck (symbol
000600* table, standard and bonus probability tables, winning
000700* combination table, grid size and the betting amount for
000800* this ticket) from GAMECFG, builds one randomly populated
000900* NxM play grid, scores every winning combination that
001000* applies, applies any bonus-symbol impacts found on the
001100* grid, and writes the settled result to GAMERPT.
001200*
001300* This is a single-ticket batch step.  It does not accumulate
001400* totals across tickets -- one GAMECFG deck in, one GAMERPT
001500* result out, one run.
001600***************************************************************
001700*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     SCRCARD.
002000 AUTHOR.         R HALVORSEN.
002100 INSTALLATION.   DATA PROCESSING - AMUSEMENT SYSTEMS DIV.
002200 DATE-WRITTEN.   06/14/1991.
002300 DATE-COMPILED.  06/14/1991.
002400 SECURITY.       NON-CONFIDENTIAL.
002500*
002600***************************************************************
002700* MAINTENANCE LOG
002800* DATE       INIT  REQ/TKT      DESCRIPTION
002900* ---------- ----  -----------  -------------------------------
003000* 06/14/1991 RH    CR-91-118    ORIGINAL CODING.  SAME-SYMBOL
003100*                               COUNT RULES AND HORIZONTAL RUN
003200*                               DETECTION ONLY.
003300* 09/02/1991 RH    CR-91-162    ADDED VERTICAL RUN DETECTION
003400*                               (TRANSPOSED SCAN OF HORIZ LOGIC).
003500* 02/11/1992 RH    CR-92-030    ADDED BOTH DIAGONAL SCANS, FIXED
003600*                               3-CELL RUN LENGTH PER GAME DESIGN.
003700* 07/19/1993 DO    CR-93-201    ADDED BONUS-SYMBOL MULTIPLY/EXTRA
003800*                               PASS LOGIC (10X/5X/+1000/+500).
003900* 11/04/1993 DO    PR-93-0077   FIXED MULTIPLY PASS RUNNING
004000*                               BEFORE EXTRA PASS WAS COMPLETE --
004100*                               TWO FULL PASSES NOW ENFORCED.
004200* 03/22/1995 DO    CR-95-044    REPLACED TEMP-FILE SHUFFLE WITH
004300*                               IN-STORAGE POOL TABLE AND LCG.
004400* 08/30/1995 DO    PR-95-0118   POOL RE-READ FROM START FOR EACH
004500*                               GRID ROW PER GAME DESIGN -- NOT
004600*                               A BUG, DO NOT "FIX" AGAIN.
004700* 01/14/1998 PS    CR-98-009    Y2K REMEDIATION -- DATE-WRITTEN
004800*                               AND RUN-DATE FIELDS REVIEWED,
004900*                               4-DIGIT YEAR CONFIRMED THROUGHOUT.
005000* 06/09/1998 PS    PR-98-0203   SYMBOL REWARD MULTIPLIER DEFAULT
005100*                               OF 1 WHEN SYMBOL NOT ON FILE.
005200* 04/02/2001 LF    CR-01-077    CONVERTED REWARD ARITHMETIC TO
005300*                               ROUNDED COMPUTE STATEMENTS, PER
005400*                               DP STANDARDS MEMO 01-06.
005500* 10/17/2003 LF    PR-03-0166   MISSING WIN-COMBO CONFIG ENTRY
005600*                               NOW ABENDS THE STEP INSTEAD OF
005700*                               SILENTLY SCORING ZERO.
005800* 05/05/2006 LF    CR-06-012    RAISED GRID AND POOL CAPACITY
005900*                               LIMITS FOR LARGER CARD LAYOUTS.
006000* 02/08/2007 LF    PR-07-0091   MULTIPLY/EXTRA PASS WAS SCORING
006100*                               EACH OCCURRENCE OFF ITS OWN CELL'S
006200*                               FACTOR.  GAME DESIGN REQUIRES THE
006300*                               FIRST KIND FOUND IN SCAN ORDER TO
006400*                               SET THE FACTOR FOR THE WHOLE PASS.
006500*                               ADDED LATCH SWITCHES IN 5340.
006600* 06/21/2007 LF    PR-07-0138   BONUS LINE ON THE REPORT REPEATED
006700*                               EACH SYMBOL ONCE PER ROW, NOT ONCE
006800*                               OVERALL.  ADDED A SEPARATE
006900*                               DISTINCT-KIND TABLE FOR THE
007000*                               REPORT, LEFT THE OLD TABLE FOR
007100*                               5100/5200 AS IS.
007200***************************************************************
007300*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.  IBM-Z.
007700 OBJECT-COMPUTER.  IBM-Z.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT GAME-CONFIG-FILE ASSIGN TO GAMECFG
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-CFG-FILE-STATUS.
008600*
008700     SELECT GAME-REPORT-FILE ASSIGN TO GAMERPT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-RPT-FILE-STATUS.
009000*
009100* //SCRCARDJ JOB 1,NOTIFY=&SYSUID
009200* //*************************************************/
009300* //COBRUN  EXEC IGYWCL
009400* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(SCRCARD),DISP=SHR
009500* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(SCRCARD),DISP=SHR
009600* //*************************************************/
009700* // IF RC = 0 THEN
009800* //*************************************************/
009900* //RUN     EXEC PGM=SCRCARD
010000* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
010100* //GAMECFG   DD DSN=&SYSUID..GAME.CONFIG,DISP=SHR
010200* //GAMERPT   DD DSN=&SYSUID..GAME.REPORT,DISP=(,CATLG)
010300* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
010400* //CEEDUMP   DD DUMMY
010500* //SYSUDUMP  DD DUMMY
010600* //*************************************************/
010700* // ELSE
010800* // ENDIF
010900*
011000 DATA DIVISION.
011100 FILE SECTION.
011200*
011300 FD  GAME-CONFIG-FILE
011400     RECORD CONTAINS 100 CHARACTERS
011500     RECORDING MODE F.
011600 01  GAME-CONFIG-RECORD.
011700     05  CFG-REC-TYPE            PIC X(02).
011800     05  FILLER                  PIC X(98).
011900*
012000 FD  GAME-REPORT-FILE
012100     RECORD CONTAINS 132 CHARACTERS
012200     RECORDING MODE F.
012300 01  GAME-REPORT-RECORD          PIC X(132).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700***************************************************************
012800* CONFIGURATION DECK RECORD VIEWS -- ONE PHYSICAL LAYOUT,
012900* REDEFINED PER CFG-REC-TYPE:
013000*    01 = CONTROL (ROWS, COLUMNS, BETTING AMOUNT)
013100*    02 = SYMBOL DEFINITION
013200*    03 = STANDARD-SYMBOL PROBABILITY SLOT ENTRY
013300*    04 = BONUS-SYMBOL PROBABILITY ENTRY
013400*    05 = WINNING-COMBINATION DEFINITION
013500***************************************************************
013600 01  WS-CFG-RECORD.
013700     05  WS-CFG-REC-TYPE         PIC X(02).
013800     05  WS-CFG-REC-BODY         PIC X(98).
013900*
014000 01  WS-CTL-VIEW REDEFINES WS-CFG-RECORD.
014100     05  CTL-REC-TYPE            PIC X(02).
014200     05  CTL-ROWS                PIC S9(02).
014300     05  CTL-COLUMNS             PIC S9(02).
014400     05  CTL-BETTING-AMOUNT      PIC S9(07)V9(02).
014500     05  FILLER                  PIC X(85).
014600*
014700 01  WS-SYM-VIEW REDEFINES WS-CFG-RECORD.
014800     05  SYM-REC-TYPE            PIC X(02).
014900     05  SYM-CODE                PIC X(06).
015000     05  SYM-REWARD-MULT         PIC S9(03)V9(02).
015100     05  SYM-EXTRA-VALUE         PIC S9(04).
015200     05  SYM-TYPE                PIC X(10).
015300     05  SYM-IMPACT              PIC X(10).
015400     05  FILLER                  PIC X(63).
015500*
015600 01  WS-PRB-VIEW REDEFINES WS-CFG-RECORD.
015700     05  PRB-REC-TYPE            PIC X(02).
015800     05  PRB-SLOT-SYMBOL         PIC X(06).
015900     05  PRB-SLOT-WEIGHT         PIC 9(04).
016000     05  FILLER                  PIC X(88).
016100*
016200 01  WS-BPR-VIEW REDEFINES WS-CFG-RECORD.
016300     05  BPR-REC-TYPE            PIC X(02).
016400     05  BPR-SYMBOL              PIC X(06).
016500     05  BPR-WEIGHT              PIC 9(04).
016600     05  FILLER                  PIC X(88).
016700*
016800 01  WS-WCB-VIEW REDEFINES WS-CFG-RECORD.
016900     05  WCB-REC-TYPE            PIC X(02).
017000     05  WCB-TYPE                PIC X(40).
017100     05  WCB-REWARD-MULT         PIC S9(03)V9(02).
017200     05  WCB-WHEN                PIC X(40).
017300     05  WCB-COUNT               PIC 9(02).
017400     05  FILLER                  PIC X(11).
017500*
017600 01  WS-CFG-FILE-STATUS          PIC X(02) VALUE "00".
017700     88  CFG-FILE-OK                       VALUE "00".
017800     88  CFG-FILE-EOF                       VALUE "10".
017900 01  WS-RPT-FILE-STATUS          PIC X(02) VALUE "00".
018000     88  RPT-FILE-OK                        VALUE "00".
018100*
018200 01  WS-CFG-EOF-SW               PIC X     VALUE "N".
018300     88  CFG-AT-EOF                         VALUE "Y".
018400*
018500***************************************************************
018600* CAPACITY LIMITS -- THIS RUN'S GRID, TABLE AND POOL SIZES.
018700* RAISE THESE CONSTANTS (CR-06-012) IF A LARGER CARD LAYOUT
018800* IS EVER FIELDED; THE TABLES BELOW ALL DEPEND ON THEM.
018900***************************************************************
019000 01  WS-CAPACITY-LIMITS.
019100     05  WS-MAX-ROWS             PIC 9(02) COMP VALUE 20.
019200     05  WS-MAX-COLUMNS          PIC 9(02) COMP VALUE 20.
019300     05  WS-MAX-SYMBOLS          PIC 9(02) COMP VALUE 20.
019400     05  WS-MAX-STD-PROB         PIC 9(02) COMP VALUE 50.
019500     05  WS-MAX-BONUS-PROB       PIC 9(02) COMP VALUE 10.
019600     05  WS-MAX-WINCOMBO         PIC 9(02) COMP VALUE 11.
019700     05  WS-MAX-POOL             PIC 9(04) COMP VALUE 2000.
019800     05  WS-MAX-WINPAIR          PIC 9(04) COMP VALUE 2000.
019900     05  WS-MAX-BONUS-FOUND      PIC 9(02) COMP VALUE 10.
020000     05  FILLER                  PIC X(10).
020100*
020200 01  WS-GAME-CONTROL.
020300     05  WS-ROWS-IN              PIC S9(02) COMP VALUE ZERO.
020400     05  WS-COLUMNS-IN           PIC S9(02) COMP VALUE ZERO.
020500     05  WS-ROWS                 PIC 9(02) COMP VALUE ZERO.
020600     05  WS-COLUMNS              PIC 9(02) COMP VALUE ZERO.
020700     05  WS-BETTING-AMOUNT       PIC S9(07)V9(02)
020800                                  VALUE ZERO.
020900     05  FILLER                  PIC X(10).
021000*
021100***************************************************************
021200* SYMBOL TABLE -- ONE ENTRY PER CONFIGURED SYMBOL, STANDARD
021300* OR BONUS.
021400***************************************************************
021500 01  WS-SYMBOL-TABLE.
021600     05  WS-SYMBOL-COUNT         PIC 9(02) COMP VALUE ZERO.
021700     05  WS-SYMBOL-ENTRY
021800             OCCURS 1 TO 20 TIMES
021900             DEPENDING ON WS-SYMBOL-COUNT
022000             INDEXED BY SYM-IDX.
022100         10  WS-SYM-CODE             PIC X(06).
022200         10  WS-SYM-REWARD-MULT      PIC S9(03)V9(02).
022300         10  WS-SYM-EXTRA-VALUE      PIC S9(04).
022400         10  WS-SYM-TYPE             PIC X(10).
022500             88  WS-SYM-IS-BONUS          VALUE "bonus".
022600         10  WS-SYM-IMPACT           PIC X(10).
022700     05  FILLER                  PIC X(04).
022800*
022900***************************************************************
023000* STANDARD- AND BONUS-SYMBOL PROBABILITY TABLES, AS READ.
023100***************************************************************
023200 01  WS-STD-PROB-TABLE.
023300     05  WS-STD-PROB-COUNT       PIC 9(02) COMP VALUE ZERO.
023400     05  WS-STD-PROB-ENTRY
023500             OCCURS 1 TO 50 TIMES
023600             DEPENDING ON WS-STD-PROB-COUNT
023700             INDEXED BY PRB-IDX.
023800         10  WS-PRB-SYMBOL           PIC X(06).
023900         10  WS-PRB-WEIGHT           PIC 9(04) COMP.
024000     05  FILLER                  PIC X(04).
024100*
024200 01  WS-BONUS-PROB-TABLE.
024300     05  WS-BONUS-PROB-COUNT     PIC 9(02) COMP VALUE ZERO.
024400     05  WS-BONUS-PROB-ENTRY
024500             OCCURS 1 TO 10 TIMES
024600             DEPENDING ON WS-BONUS-PROB-COUNT
024700             INDEXED BY BPR-IDX.
024800         10  WS-BPR-SYMBOL           PIC X(06).
024900         10  WS-BPR-WEIGHT           PIC 9(04) COMP.
025000     05  FILLER                  PIC X(04).
025100*
025200***************************************************************
025300* WINNING-COMBINATION TABLE, AS CONFIGURED.
025400***************************************************************
025500 01  WS-WINCOMBO-TABLE.
025600     05  WS-WINCOMBO-COUNT       PIC 9(02) COMP VALUE ZERO.
025700     05  WS-WINCOMBO-ENTRY
025800             OCCURS 1 TO 11 TIMES
025900             DEPENDING ON WS-WINCOMBO-COUNT
026000             INDEXED BY WCB-IDX.
026100         10  WS-WCB-TYPE             PIC X(40).
026200         10  WS-WCB-REWARD-MULT      PIC S9(03)V9(02).
026300         10  WS-WCB-WHEN             PIC X(40).
026400         10  WS-WCB-COUNT            PIC 9(02) COMP.
026500     05  FILLER                  PIC X(04).
026600*
026700***************************************************************
026800* COMBINED SYMBOL POOL -- BUILT BY 2100-, SHUFFLED BY 2200-.
026900***************************************************************
027000 01  WS-POOL-TABLE.
027100     05  WS-POOL-COUNT           PIC 9(04) COMP VALUE ZERO.
027200     05  WS-POOL-ENTRY
027300             OCCURS 1 TO 2000 TIMES
027400             DEPENDING ON WS-POOL-COUNT
027500             INDEXED BY POOL-IDX.
027600         10  WS-POOL-SYMBOL          PIC X(06).
027700     05  FILLER                  PIC X(04).
027800*
027900***************************************************************
028000* THE PLAY GRID ITSELF.
028100***************************************************************
028200 01  WS-MATRIX-TABLE.
028300     05  WS-MATRIX-ROW
028400             OCCURS 0 TO 20 TIMES
028500             DEPENDING ON WS-ROWS
028600             INDEXED BY MTX-ROW-IDX.
028700         10  WS-MATRIX-CELL
028800                 OCCURS 0 TO 20 TIMES
028900                 DEPENDING ON WS-COLUMNS
029000                 INDEXED BY MTX-COL-IDX
029100                 PIC X(06).
029200     05  FILLER                  PIC X(04).
029300*
029400 01  WS-DEFAULT-CELL             PIC X(06) VALUE SPACES.
029500*
029600***************************************************************
029700* FIXED STANDARD-SYMBOL SET.  ONLY THESE FIVE CODES EVER
029800* PARTICIPATE IN WIN DETECTION OR REWARD CALCULATION.
029900***************************************************************
030000 01  WS-STANDARD-SYMBOL-SET.
030100     05  WS-STD-SET-ENTRY OCCURS 5 TIMES PIC X(06).
030200 01  FILLER REDEFINES WS-STANDARD-SYMBOL-SET.
030300     05  WS-STD-SYM-A            PIC X(06).
030400     05  WS-STD-SYM-B            PIC X(06).
030500     05  WS-STD-SYM-C            PIC X(06).
030600     05  WS-STD-SYM-D            PIC X(06).
030700     05  WS-STD-SYM-E            PIC X(06).
030800*
030900* OCCURRENCE COUNT PER STANDARD SYMBOL, WHOLE-GRID TOTAL.
031000 01  WS-SYMBOL-OCCUR-COUNTS.
031100     05  WS-SYMBOL-OCCUR-ENTRY
031200             OCCURS 5 TIMES
031300             INDEXED BY OCC-IDX.
031400         10  WS-OCCUR-SYMBOL         PIC X(06).
031500         10  WS-OCCUR-COUNT          PIC 9(04) COMP.
031600     05  FILLER                  PIC X(04).
031700*
031800***************************************************************
031900* BONUS-IMPACT CODE TABLE -- FIXED, NOT READ FROM THE DECK.
032000* THE GAME DESIGN RECOGNISES EXACTLY THESE FIVE BONUS CODES.
032100***************************************************************
032200 01  WS-BONUS-IMPACT-CODE        PIC X(06).
032300     88  WS-IMPACT-IS-10X                   VALUE "10x".
032400     88  WS-IMPACT-IS-5X                    VALUE "5x".
032500     88  WS-IMPACT-IS-PLUS-1000              VALUE "+1000".
032600     88  WS-IMPACT-IS-PLUS-500               VALUE "+500".
032700     88  WS-IMPACT-IS-MISS                   VALUE "MISS".
032800*
032900* CR-99-041 -- EACH PASS USES ONE FACTOR/AMOUNT FOR THE WHOLE
033000* GRID: WHICHEVER KIND OF ITS PASS IS FOUND FIRST IN ROW-MAJOR
033100* ORDER.  WS-MULTIPLY-FACTOR-SW/WS-EXTRA-AMOUNT-SW LATCH THE
033200* FIRST HIT OF EACH PASS SO LATER HITS OF THE *OTHER* KIND IN
033300* THE SAME PASS DO NOT OVERWRITE IT (PR-07-0091).
033400 01  WS-MULTIPLY-FACTOR          PIC S9(03) VALUE ZERO.
033500 01  WS-EXTRA-AMOUNT             PIC S9(07)V9(02)
033600                                  VALUE ZERO.
033700 01  WS-MULTIPLY-FACTOR-SW       PIC X     VALUE "N".
033800     88  MULTIPLY-FACTOR-LATCHED             VALUE "Y".
033900 01  WS-EXTRA-AMOUNT-SW          PIC X     VALUE "N".
034000     88  EXTRA-AMOUNT-LATCHED                VALUE "Y".
034100 01  WS-FOUND-10X-SW             PIC X     VALUE "N".
034200     88  FOUND-10X                          VALUE "Y".
034300 01  WS-FOUND-5X-SW              PIC X     VALUE "N".
034400     88  FOUND-5X                           VALUE "Y".
034500 01  WS-FOUND-1000-SW            PIC X     VALUE "N".
034600     88  FOUND-1000                         VALUE "Y".
034700 01  WS-FOUND-500-SW             PIC X     VALUE "N".
034800     88  FOUND-500                          VALUE "Y".
034900*
035000* EVERY BONUS-IMPACT CELL FOUND ON THE GRID, ONE ENTRY PER
035100* OCCURRENCE, DUPLICATES AND ALL, ROW-MAJOR ORDER -- DRIVES THE
035200* 5100/5200 MULTIPLY/EXTRA PASSES, WHICH MUST RUN ONCE PER
035300* OCCURRENCE (PR-95-0118'S IDENTICAL-ROW DESIGN MEANS A BONUS
035400* SYMBOL IN ONE ROW IS IN EVERY ROW, SO THIS TABLE IS NOT THE
035500* REPORT'S LIST -- SEE WS-BONUS-DISTINCT-TABLE BELOW).
035600 01  WS-BONUS-FOUND-TABLE.
035700     05  WS-BONUS-FOUND-COUNT    PIC 9(02) COMP VALUE ZERO.
035800     05  WS-BONUS-FOUND-ENTRY
035900             OCCURS 1 TO 10 TIMES
036000             DEPENDING ON WS-BONUS-FOUND-COUNT
036100             INDEXED BY BFD-IDX.
036200         10  WS-BFD-SYMBOL           PIC X(06).
036300     05  FILLER                  PIC X(04).
036400*
036500* PR-07-0138 -- DISTINCT BONUS-IMPACT KINDS FOUND ON THE GRID,
036600* FIRST-SEEN ORDER, DUPLICATES REMOVED.  AT MOST FOUR ENTRIES
036700* EVER EXIST (10x, 5x, +1000, +500) -- THIS IS THE REPORT'S
036800* BONUS LINE LIST, NOT THE PER-OCCURRENCE LIST ABOVE.
036900 01  WS-BONUS-DISTINCT-TABLE.
037000     05  WS-BONUS-DISTINCT-COUNT PIC 9(02) COMP VALUE ZERO.
037100     05  WS-BONUS-DISTINCT-ENTRY
037200             OCCURS 1 TO 4 TIMES
037300             DEPENDING ON WS-BONUS-DISTINCT-COUNT
037400             INDEXED BY BDT-IDX.
037500         10  WS-BDT-SYMBOL           PIC X(06).
037600     05  FILLER                  PIC X(04).
037700*
037800***************************************************************
037900* WIN-PAIR ACCUMULATOR -- EVERY (SYMBOL, COMBINATION-TYPE)
038000* PAIR RECORDED DURING DETECTION (300-), IN DETECTED ORDER,
038100* DUPLICATES AND ALL.  DRIVES BOTH THE REWARD SUM (STEP 3)
038200* AND THE REPORT'S WINNING-COMBINATIONS SECTION (STEP 6).
038300***************************************************************
038400 01  WS-WINPAIR-TABLE.
038500     05  WS-WINPAIR-COUNT        PIC 9(04) COMP VALUE ZERO.
038600     05  WS-WINPAIR-ENTRY
038700             OCCURS 1 TO 2000 TIMES
038800             DEPENDING ON WS-WINPAIR-COUNT
038900             INDEXED BY WPR-IDX.
039000         10  WS-WINPAIR-SYMBOL       PIC X(06).
039100         10  WS-WINPAIR-TYPE         PIC X(40).
039200     05  FILLER                  PIC X(04).
039300*
039400* DISTINCT SYMBOLS THAT WON AT LEAST ONE COMBINATION, IN
039500* FIRST-DETECTED ORDER -- DRIVES THE REPORT GROUPING ONLY.
039600 01  WS-WIN-SYMBOL-SEEN-TABLE.
039700     05  WS-WIN-SYMBOL-SEEN-COUNT PIC 9(02) COMP VALUE ZERO.
039800     05  WS-WIN-SYMBOL-SEEN-ENTRY
039900             OCCURS 1 TO 5 TIMES
040000             DEPENDING ON WS-WIN-SYMBOL-SEEN-COUNT
040100             INDEXED BY WSN-IDX.
040200         10  WS-WSN-SYMBOL           PIC X(06).
040300     05  FILLER                  PIC X(04).
040400*
040500***************************************************************
040600* GAME RESULT
040700***************************************************************
040800 01  WS-GAME-RESULT.
040900     05  WS-RESULT-REWARD        PIC S9(09)V9(02)
041000                                  VALUE ZERO.
041100     05  FILLER                  PIC X(04).
041200 01  WS-BASE-REWARD              PIC S9(09)V9(02)
041300                                  VALUE ZERO.
041400 01  WS-PAIR-REWARD              PIC S9(09)V9(02)
041500                                  VALUE ZERO.
041600 01  WS-CALC-INVALID-SW          PIC X     VALUE "N".
041700     88  CALC-IS-INVALID                    VALUE "Y".
041800 01  WS-ABEND-SW                 PIC X     VALUE "N".
041900     88  MISSING-WINCOMBO-CONFIG             VALUE "Y".
042000*
042100***************************************************************
042200* HAND-ROLLED LINEAR CONGRUENTIAL GENERATOR.  NO INTRINSIC
042300* FUNCTION IS USED FOR RANDOM NUMBERS ON THIS SYSTEM --
042400* SEEDED OFF THE WALL-CLOCK HUNDREDTHS-OF-A-SECOND AT
042500* START-UP, PER CR-95-044.
042600***************************************************************
042700 01  WS-RANDOM-SEED              PIC 9(09) COMP VALUE ZERO.
042800 01  WS-RANDOM-WORK               PIC 9(18) COMP VALUE ZERO.
042900 01  WS-RANDOM-RESULT            PIC 9(09) COMP VALUE ZERO.
043000 01  WS-TIME-OF-DAY               PIC 9(08).
043100*
043200***************************************************************
043300* MISCELLANEOUS SUBSCRIPTS, COUNTERS AND SWITCHES.
043400***************************************************************
043500 77  WS-I                        PIC 9(04) COMP VALUE ZERO.
043600 77  WS-J                        PIC 9(04) COMP VALUE ZERO.
043700 77  WS-K                        PIC 9(04) COMP VALUE ZERO.
043800*
043900 01  WS-MISC-COUNTERS.
044000     05  WS-R                    PIC 9(02) COMP VALUE ZERO.
044100     05  WS-C                    PIC 9(02) COMP VALUE ZERO.
044200     05  WS-RUN-LENGTH           PIC 9(02) COMP VALUE ZERO.
044300     05  WS-RUN-SYMBOL           PIC X(06).
044400     05  WS-ANCHOR-ROW           PIC 9(02) COMP VALUE ZERO.
044500     05  WS-ANCHOR-COL           PIC 9(02) COMP VALUE ZERO.
044600     05  WS-DIAG-ROW             PIC 9(02) COMP VALUE ZERO.
044700     05  WS-DIAG-COL             PIC 9(02) COMP VALUE ZERO.
044800     05  WS-SWAP-INDEX           PIC 9(04) COMP VALUE ZERO.
044900     05  WS-SWAP-HOLD            PIC X(06).
045000     05  WS-SCAN-CELL-SYMBOL     PIC X(06).
045100     05  FILLER                  PIC X(04).
045200*
045300 01  WS-CALC-FOUND-SW            PIC X     VALUE "N".
045400     88  CALC-RUN-FOUND                      VALUE "Y".
045500*
045600 01  WS-STANDARD-SYMBOL-SW       PIC X     VALUE "N".
045700     88  WC-SYM-IS-STANDARD                   VALUE "Y".
045800     88  WC-SYM-NOT-STANDARD                  VALUE "N".
045900*
046000 01  WS-CURRENT-SYMBOL           PIC X(06).
046100 01  WS-CURRENT-WC-TYPE          PIC X(40).
046200 01  WS-CURRENT-REWARD-MULT      PIC S9(03)V9(02).
046300 01  WS-CURRENT-SYM-MULT         PIC S9(03)V9(02).
046400 01  WS-CURRENT-REQ-COUNT        PIC 9(02) COMP.
046500*
046600***************************************************************
046700* RUN-DATE, FOR THE REPORT HEADING.
046800***************************************************************
046900 01  WS-DATETIME.
047000     05  WS-DT-YEAR              PIC 9(04).
047100     05  WS-DT-MONTH             PIC 9(02).
047200     05  WS-DT-DAY               PIC 9(02).
047300     05  FILLER                  PIC X(04).
047400*
047500 01  WS-RUN-DATE-OUT.
047600     05  WS-RDO-MONTH            PIC X(02).
047700     05  FILLER                  PIC X VALUE "/".
047800     05  WS-RDO-DAY              PIC X(02).
047900     05  FILLER                  PIC X VALUE "/".
048000     05  WS-RDO-YEAR             PIC X(04).
048100*
048200***************************************************************
048300* REPORT LINE WORK AREAS
048400***************************************************************
048500 01  WS-MATRIX-LINE.
048600     05  WS-ML-TEXT              PIC X(120).
048700     05  FILLER                  PIC X(12).
048800*
048900 01  WS-REWARD-LINE.
049000     05  FILLER                  PIC X(15)
049100             VALUE "FINAL REWARD: ".
049200     05  WS-RL-REWARD            PIC Z(8)9.99.
049300     05  FILLER                  PIC X(106).
049400*
049500 01  WS-WINCOMBO-LINE.
049600     05  WS-WC-TEXT              PIC X(120).
049700     05  FILLER                  PIC X(12).
049800*
049900 01  WS-BONUS-LINE.
050000     05  WS-BL-TEXT              PIC X(120).
050100     05  FILLER                  PIC X(12).
050200*
050300 01  WS-REPORT-HEADER-LINES.
050400     02  RPT-HDR-LN1.
050500         03  FILLER          PIC X(37)
050600             VALUE "SCRATCH CARD GAME SETTLEMENT REPORT".
050700         03  FILLER          PIC X(95) VALUE SPACES.
050800     02  RPT-HDR-LN2.
050900         03  FILLER          PIC X(10) VALUE "RUN DATE: ".
051000         03  RPT-DATE-OUT    PIC X(10).
051100         03  FILLER          PIC X(112) VALUE SPACES.
051200     02  RPT-HDR-LN3.
051300         04  FILLER          PIC X(44)
051400             VALUE "====================================".
051500         04  FILLER          PIC X(44)
051600             VALUE "====================================".
051700         04  FILLER          PIC X(44) VALUE SPACES.
051800 01  FILLER REDEFINES WS-REPORT-HEADER-LINES.
051900     02  RPT-HDR-LN OCCURS 3 TIMES PIC X(132).
052000*
052100***************************************************************
052200*                   PROCEDURE DIVISION                        *
052300***************************************************************
052400*
052500 PROCEDURE DIVISION.
052600*
052700 100-MAIN-CONTROL.
052800     PERFORM 110-LOAD-CONFIGURATION
052900     PERFORM 200-RUN-ONE-ROUND
053000     PERFORM 600-WRITE-GAME-RESULT
053100     STOP RUN.
053200*
053300***************************************************************
053400* 100 SERIES -- CONFIGURATION LOADING
053500***************************************************************
053600 110-LOAD-CONFIGURATION.
053700     OPEN INPUT GAME-CONFIG-FILE
053800     PERFORM 111-READ-CONFIG-RECORD
053900     PERFORM 112-PROCESS-CONFIG-RECORD
054000         THRU 112-PROCESS-CONFIG-RECORD-EXIT
054100         UNTIL CFG-AT-EOF
054200     CLOSE GAME-CONFIG-FILE
054300     PERFORM 120-VALIDATE-CONFIGURATION.
054400*
054500 111-READ-CONFIG-RECORD.
054600     READ GAME-CONFIG-FILE INTO WS-CFG-RECORD
054700         AT END
054800             SET CFG-AT-EOF TO TRUE
054900     END-READ.
055000*
055100 112-PROCESS-CONFIG-RECORD.
055200     EVALUATE WS-CFG-REC-TYPE
055300         WHEN "01"
055400             PERFORM 113-LOAD-CONTROL-RECORD
055500         WHEN "02"
055600             PERFORM 114-LOAD-SYMBOL-RECORD
055700         WHEN "03"
055800             PERFORM 115-LOAD-STD-PROB-RECORD
055900         WHEN "04"
056000             PERFORM 116-LOAD-BONUS-PROB-RECORD
056100         WHEN "05"
056200             PERFORM 117-LOAD-WINCOMBO-RECORD
056300         WHEN OTHER
056400             CONTINUE
056500     END-EVALUATE
056600     PERFORM 111-READ-CONFIG-RECORD.
056700*
056800 112-PROCESS-CONFIG-RECORD-EXIT.
056900     EXIT.
057000*
057100 113-LOAD-CONTROL-RECORD.
057200     MOVE CTL-ROWS TO WS-ROWS-IN
057300     MOVE CTL-COLUMNS TO WS-COLUMNS-IN
057400     MOVE CTL-BETTING-AMOUNT TO WS-BETTING-AMOUNT.
057500*
057600 114-LOAD-SYMBOL-RECORD.
057700     ADD 1 TO WS-SYMBOL-COUNT
057800     SET SYM-IDX TO WS-SYMBOL-COUNT
057900     MOVE SYM-CODE TO WS-SYM-CODE(SYM-IDX)
058000     MOVE SYM-REWARD-MULT TO WS-SYM-REWARD-MULT(SYM-IDX)
058100     MOVE SYM-EXTRA-VALUE TO WS-SYM-EXTRA-VALUE(SYM-IDX)
058200     MOVE SYM-TYPE TO WS-SYM-TYPE(SYM-IDX)
058300     MOVE SYM-IMPACT TO WS-SYM-IMPACT(SYM-IDX).
058400*
058500 115-LOAD-STD-PROB-RECORD.
058600     ADD 1 TO WS-STD-PROB-COUNT
058700     SET PRB-IDX TO WS-STD-PROB-COUNT
058800     MOVE PRB-SLOT-SYMBOL TO WS-PRB-SYMBOL(PRB-IDX)
058900     MOVE PRB-SLOT-WEIGHT TO WS-PRB-WEIGHT(PRB-IDX).
059000*
059100 116-LOAD-BONUS-PROB-RECORD.
059200     ADD 1 TO WS-BONUS-PROB-COUNT
059300     SET BPR-IDX TO WS-BONUS-PROB-COUNT
059400     MOVE BPR-SYMBOL TO WS-BPR-SYMBOL(BPR-IDX)
059500     MOVE BPR-WEIGHT TO WS-BPR-WEIGHT(BPR-IDX).
059600*
059700 117-LOAD-WINCOMBO-RECORD.
059800     ADD 1 TO WS-WINCOMBO-COUNT
059900     SET WCB-IDX TO WS-WINCOMBO-COUNT
060000     MOVE WCB-TYPE TO WS-WCB-TYPE(WCB-IDX)
060100     MOVE WCB-REWARD-MULT TO WS-WCB-REWARD-MULT(WCB-IDX)
060200     MOVE WCB-WHEN TO WS-WCB-WHEN(WCB-IDX)
060300     MOVE WCB-COUNT TO WS-WCB-COUNT(WCB-IDX).
060400*
060500* PR-03-0166 -- ROWS/COLUMNS BELOW ZERO IS A FATAL
060600* CONFIGURATION ERROR; ZERO ITSELF IS VALID (EMPTY GRID).
060700 120-VALIDATE-CONFIGURATION.
060800     IF WS-ROWS-IN < 0 OR WS-COLUMNS-IN < 0
060900         DISPLAY "SCRCARD: NEGATIVE ROWS OR COLUMNS ON DECK"
061000         MOVE 16 TO RETURN-CODE
061100         STOP RUN
061200     END-IF
061300     MOVE WS-ROWS-IN TO WS-ROWS
061400     MOVE WS-COLUMNS-IN TO WS-COLUMNS
061500     MOVE "A" TO WS-STD-SYM-A
061600     MOVE "B" TO WS-STD-SYM-B
061700     MOVE "C" TO WS-STD-SYM-C
061800     MOVE "D" TO WS-STD-SYM-D
061900     MOVE "E" TO WS-STD-SYM-E.
062000*
062100***************************************************************
062200* 200 SERIES -- GAMESERVICE, ONE ROUND
062300***************************************************************
062400 200-RUN-ONE-ROUND.
062500     PERFORM 210-GENERATE-MATRIX
062600     PERFORM 300-DETECT-WINS
062700     PERFORM 360-SUM-WINPAIR-REWARDS
062800     PERFORM 500-APPLY-BONUS-IMPACTS.
062900*
063000***************************************************************
063100* 210 SERIES -- MATRIXGENERATOR
063200***************************************************************
063300 210-GENERATE-MATRIX.
063400     PERFORM 211-SEED-RANDOM-GENERATOR
063500     PERFORM 220-BUILD-COMBINED-POOL
063600     PERFORM 230-SHUFFLE-POOL
063700     PERFORM 240-FILL-MATRIX-ROWS.
063800*
063900* CR-95-044 -- SEED THE LCG FROM THE HUNDREDTHS-OF-A-SECOND
064000* FIELD OF THE WALL CLOCK.  NO INTRINSIC FUNCTION INVOLVED.
064100 211-SEED-RANDOM-GENERATOR.
064200     ACCEPT WS-TIME-OF-DAY FROM TIME
064300     MOVE WS-TIME-OF-DAY TO WS-RANDOM-SEED
064400     IF WS-RANDOM-SEED = ZERO
064500         MOVE 1 TO WS-RANDOM-SEED
064600     END-IF.
064700*
064800* 9100- DRAWS THE NEXT PSEUDO-RANDOM NUMBER, 0001-9999, USING
064900* THE CLASSIC PARK-MILLER STYLE MULTIPLY/ADD/REMAINDER
065000* GENERATOR.  RANGE IS NARROWED BY THE CALLER VIA DIVIDE
065100* REMAINDER ON WS-RANDOM-RESULT.
065200 212-NEXT-RANDOM-NUMBER.
065300     COMPUTE WS-RANDOM-WORK =
065400         (WS-RANDOM-SEED * 25173) + 13849
065500     DIVIDE WS-RANDOM-WORK BY 65536
065600         GIVING WS-I REMAINDER WS-RANDOM-SEED
065700     MOVE WS-RANDOM-SEED TO WS-RANDOM-RESULT.
065800*
065900* GAME DESIGN STEP 2 -- FOR EVERY STANDARD-PROBABILITY SLOT,
066000* APPEND THE SYMBOL WEIGHT TIMES; THEN APPEND EVERY BONUS
066100* SYMBOL WEIGHT TIMES, TO THE SAME POOL.
066200 220-BUILD-COMBINED-POOL.
066300     MOVE ZERO TO WS-POOL-COUNT
066400     IF WS-STD-PROB-COUNT > 0
066500         PERFORM 221-APPEND-STD-SLOT
066600             VARYING PRB-IDX FROM 1 BY 1
066700             UNTIL PRB-IDX > WS-STD-PROB-COUNT
066800     END-IF
066900     IF WS-BONUS-PROB-COUNT > 0
067000         PERFORM 222-APPEND-BONUS-SLOT
067100             VARYING BPR-IDX FROM 1 BY 1
067200             UNTIL BPR-IDX > WS-BONUS-PROB-COUNT
067300     END-IF.
067400*
067500 221-APPEND-STD-SLOT.
067600     MOVE WS-PRB-SYMBOL(PRB-IDX) TO WS-CURRENT-SYMBOL
067700     PERFORM 223-APPEND-POOL-ENTRY
067800         WS-PRB-WEIGHT(PRB-IDX) TIMES.
067900*
068000 222-APPEND-BONUS-SLOT.
068100     MOVE WS-BPR-SYMBOL(BPR-IDX) TO WS-CURRENT-SYMBOL
068200     PERFORM 223-APPEND-POOL-ENTRY
068300         WS-BPR-WEIGHT(BPR-IDX) TIMES.
068400*
068500 223-APPEND-POOL-ENTRY.
068600     IF WS-POOL-COUNT < WS-MAX-POOL
068700         ADD 1 TO WS-POOL-COUNT
068800         SET POOL-IDX TO WS-POOL-COUNT
068900         MOVE WS-CURRENT-SYMBOL TO WS-POOL-SYMBOL(POOL-IDX)
069000     END-IF.
069100*
069200* GAME DESIGN STEP 3 -- SHUFFLE THE COMBINED POOL INTO RANDOM
069300* ORDER.  FISHER-YATES, DRIVEN BY THE LCG.
069400 230-SHUFFLE-POOL.
069500     IF WS-POOL-COUNT > 1
069600         PERFORM 231-SHUFFLE-ONE-POSITION
069700             VARYING WS-I FROM WS-POOL-COUNT BY -1
069800             UNTIL WS-I < 2
069900     END-IF.
070000*
070100 231-SHUFFLE-ONE-POSITION.
070200     PERFORM 212-NEXT-RANDOM-NUMBER
070300     DIVIDE WS-RANDOM-RESULT BY WS-I
070400         GIVING WS-J REMAINDER WS-SWAP-INDEX
070500     ADD 1 TO WS-SWAP-INDEX
070600     SET POOL-IDX TO WS-I
070700     MOVE WS-POOL-SYMBOL(POOL-IDX) TO WS-SWAP-HOLD
070800     SET POOL-IDX TO WS-SWAP-INDEX
070900     MOVE WS-POOL-SYMBOL(POOL-IDX) TO WS-CURRENT-SYMBOL
071000     SET POOL-IDX TO WS-I
071100     MOVE WS-CURRENT-SYMBOL TO WS-POOL-SYMBOL(POOL-IDX)
071200     SET POOL-IDX TO WS-SWAP-INDEX
071300     MOVE WS-SWAP-HOLD TO WS-POOL-SYMBOL(POOL-IDX).
071400*
071500* GAME DESIGN STEP 4 -- PR-95-0118: THE SHUFFLED POOL IS
071600* *NOT* RE-SHUFFLED OR RE-CONSUMED BETWEEN ROWS.  INDICES
071700* 0..COLUMNS-1 OF THE SAME SHUFFLED POOL ARE RE-READ FROM
071800* THE START FOR EVERY ROW, SO EVERY ROW OF THE GRID COMES
071900* OUT IDENTICAL.  THIS IS THE GAME DESIGN.  DO NOT "FIX" IT.
072000 240-FILL-MATRIX-ROWS.
072100     IF WS-ROWS > 0
072200         PERFORM 241-BUILD-ONE-ROW
072300             VARYING MTX-ROW-IDX FROM 1 BY 1
072400             UNTIL MTX-ROW-IDX > WS-ROWS
072500     END-IF.
072600*
072700 241-BUILD-ONE-ROW.
072800     IF WS-COLUMNS > 0
072900         PERFORM 242-BUILD-POOL-ROW-CELL
073000             VARYING MTX-COL-IDX FROM 1 BY 1
073100             UNTIL MTX-COL-IDX > WS-COLUMNS
073200     END-IF.
073300*
073400 242-BUILD-POOL-ROW-CELL.
073500     IF MTX-COL-IDX <= WS-POOL-COUNT
073600         SET POOL-IDX TO MTX-COL-IDX
073700         MOVE WS-POOL-SYMBOL(POOL-IDX)
073800             TO WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
073900     ELSE
074000         MOVE WS-DEFAULT-CELL
074100             TO WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
074200     END-IF.
074300*
074400***************************************************************
074500* 300 SERIES -- WIN DETECTION.  ONLY CODES A,B,C,D,E EVER
074600* PARTICIPATE; THE GRID DEFAULT SPACE AND ANY BONUS CODE ARE
074700* IGNORED HERE.  DETECTION DISPATCHES OVER THE CONFIGURED
074800* WINNING-COMBINATION TABLE, NOT A FIXED LIST, SO A DECK THAT
074900* OMITS A COMBINATION TYPE SIMPLY NEVER SCORES IT.
075000***************************************************************
075100 300-DETECT-WINS.
075200     MOVE ZERO TO WS-WINPAIR-COUNT
075300     IF WS-WINCOMBO-COUNT > 0
075400         PERFORM 301-DETECT-ONE-WC-TYPE
075500             VARYING WCB-IDX FROM 1 BY 1
075600             UNTIL WCB-IDX > WS-WINCOMBO-COUNT
075700     END-IF.
075800*
075900 301-DETECT-ONE-WC-TYPE.
076000     MOVE WS-WCB-TYPE(WCB-IDX) TO WS-CURRENT-WC-TYPE
076100     EVALUATE TRUE
076200         WHEN WS-CURRENT-WC-TYPE(1:12) = "SAME_SYMBOL_"
076300             PERFORM 310-COUNT-SYMBOL-OCCURRENCES
076400             PERFORM 315-CHECK-N-TIMES-RULE
076500         WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_HORIZONTALLY"
076600             PERFORM 320-DETECT-HORIZONTAL-RUNS
076700         WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_VERTICALLY"
076800             PERFORM 330-DETECT-VERTICAL-RUNS
076900         WHEN WS-CURRENT-WC-TYPE =
077000                 "SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT"
077100             PERFORM 340-DETECT-DIAGONAL-LR
077200         WHEN WS-CURRENT-WC-TYPE =
077300                 "SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT"
077400             PERFORM 350-DETECT-DIAGONAL-RL
077500         WHEN OTHER
077600             CONTINUE
077700     END-EVALUATE.
077800*
077900* IS WS-CURRENT-SYMBOL ONE OF THE FIXED STANDARD CODES?
078000 302-SYMBOL-IS-STANDARD.
078100     SET WC-SYM-IS-STANDARD TO FALSE
078200     IF WS-CURRENT-SYMBOL = WS-STD-SYM-A OR
078300        WS-CURRENT-SYMBOL = WS-STD-SYM-B OR
078400        WS-CURRENT-SYMBOL = WS-STD-SYM-C OR
078500        WS-CURRENT-SYMBOL = WS-STD-SYM-D OR
078600        WS-CURRENT-SYMBOL = WS-STD-SYM-E
078700         SET WC-SYM-IS-STANDARD TO TRUE
078800     END-IF.
078900*
079000* WHOLE-GRID OCCURRENCE COUNT PER STANDARD SYMBOL -- USED BY
079100* BOTH THE SAME_SYMBOL_N_TIMES DETECTION RULE AND (SEPARATELY,
079200* RECOMPUTED) BY 410-CALC-SAME-SYMBOL-N.
079300 310-COUNT-SYMBOL-OCCURRENCES.
079400     PERFORM 311-INIT-OCCURRENCE-TABLE
079500     IF WS-ROWS > 0
079600         PERFORM 312-COUNT-ONE-ROW
079700             VARYING MTX-ROW-IDX FROM 1 BY 1
079800             UNTIL MTX-ROW-IDX > WS-ROWS
079900     END-IF.
080000*
080100* RESET THE FIVE-SYMBOL OCCURRENCE TABLE BEFORE EACH FULL
080200* RECOUNT (SAME_SYMBOL_N_TIMES MAY BE CONFIGURED MORE THAN
080300* ONCE, ONE ENTRY PER THRESHOLD, SO THIS RUNS SEVERAL TIMES).
080400 311-INIT-OCCURRENCE-TABLE.
080500     MOVE "A" TO WS-OCCUR-SYMBOL(1)
080600     MOVE "B" TO WS-OCCUR-SYMBOL(2)
080700     MOVE "C" TO WS-OCCUR-SYMBOL(3)
080800     MOVE "D" TO WS-OCCUR-SYMBOL(4)
080900     MOVE "E" TO WS-OCCUR-SYMBOL(5)
081000     MOVE ZERO TO WS-OCCUR-COUNT(1)
081100     MOVE ZERO TO WS-OCCUR-COUNT(2)
081200     MOVE ZERO TO WS-OCCUR-COUNT(3)
081300     MOVE ZERO TO WS-OCCUR-COUNT(4)
081400     MOVE ZERO TO WS-OCCUR-COUNT(5).
081500*
081600 312-COUNT-ONE-ROW.
081700     IF WS-COLUMNS > 0
081800         PERFORM 313-COUNT-ONE-CELL
081900             VARYING MTX-COL-IDX FROM 1 BY 1
082000             UNTIL MTX-COL-IDX > WS-COLUMNS
082100     END-IF.
082200*
082300 313-COUNT-ONE-CELL.
082400     MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
082500         TO WS-CURRENT-SYMBOL
082600     PERFORM 302-SYMBOL-IS-STANDARD
082700     IF WC-SYM-IS-STANDARD
082800         PERFORM 314-BUMP-OCCURRENCE-COUNT
082900             VARYING OCC-IDX FROM 1 BY 1
083000             UNTIL OCC-IDX > 5
083100     END-IF.
083200*
083300 314-BUMP-OCCURRENCE-COUNT.
083400     IF WS-CURRENT-SYMBOL = WS-OCCUR-SYMBOL(OCC-IDX)
083500         ADD 1 TO WS-OCCUR-COUNT(OCC-IDX)
083600     END-IF.
083700*
083800* SAME_SYMBOL_N_TIMES -- N TAKEN FROM THIS WC ENTRY'S
083900* WC-COUNT.  A SYMBOL MEETING SEVERAL CONFIGURED THRESHOLDS
084000* (3,4,5...) SATISFIES EVERY ONE OF THEM, NOT JUST THE
084100* HIGHEST -- EACH CONFIGURED ENTRY IS CHECKED INDEPENDENTLY.
084200 315-CHECK-N-TIMES-RULE.
084300     PERFORM 316-CHECK-N-TIMES-FOR-SYMBOL
084400         VARYING OCC-IDX FROM 1 BY 1
084500         UNTIL OCC-IDX > 5.
084600*
084700 316-CHECK-N-TIMES-FOR-SYMBOL.
084800     IF WS-OCCUR-COUNT(OCC-IDX) >= WS-WCB-COUNT(WCB-IDX)
084900         MOVE WS-OCCUR-SYMBOL(OCC-IDX) TO WS-CURRENT-SYMBOL
085000         PERFORM 395-APPEND-WINPAIR
085100     END-IF.
085200*
085300***************************************************************
085400* SAME_SYMBOLS_HORIZONTALLY -- WITHIN EACH ROW INDEPENDENTLY,
085500* ANY MAXIMAL RUN OF >= 3 CONSECUTIVE STANDARD SYMBOLS IS
085600* RECORDED, ROW BY ROW, ROW-MAJOR ORDER.  A SYMBOL WITH A
085700* QUALIFYING RUN IN TWO ROWS IS RECORDED TWICE, PER GAME
085800* DESIGN CR-91-118; DO NOT DEDUPLICATE ACROSS ROWS.
085900***************************************************************
086000 320-DETECT-HORIZONTAL-RUNS.
086100     IF WS-ROWS > 0
086200         PERFORM 321-SCAN-ONE-ROW-FOR-RUNS
086300             VARYING MTX-ROW-IDX FROM 1 BY 1
086400             UNTIL MTX-ROW-IDX > WS-ROWS
086500     END-IF.
086600*
086700 321-SCAN-ONE-ROW-FOR-RUNS.
086800     MOVE SPACES TO WS-RUN-SYMBOL
086900     MOVE ZERO TO WS-RUN-LENGTH
087000     IF WS-COLUMNS > 0
087100         PERFORM 322-SCAN-ROW-CELL
087200             VARYING MTX-COL-IDX FROM 1 BY 1
087300             UNTIL MTX-COL-IDX > WS-COLUMNS
087400     END-IF
087500     PERFORM 323-CLOSE-OUT-RUN.
087600*
087700 322-SCAN-ROW-CELL.
087800     MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
087900         TO WS-SCAN-CELL-SYMBOL
088000     IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
088100         ADD 1 TO WS-RUN-LENGTH
088200     ELSE
088300         PERFORM 323-CLOSE-OUT-RUN
088400         MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
088500         MOVE 1 TO WS-RUN-LENGTH
088600     END-IF.
088700*
088800 323-CLOSE-OUT-RUN.
088900     IF WS-RUN-LENGTH >= 3
089000         MOVE WS-RUN-SYMBOL TO WS-CURRENT-SYMBOL
089100         PERFORM 302-SYMBOL-IS-STANDARD
089200         IF WC-SYM-IS-STANDARD
089300             MOVE "SAME_SYMBOLS_HORIZONTALLY"
089400                 TO WS-CURRENT-WC-TYPE
089500             PERFORM 395-APPEND-WINPAIR
089600         END-IF
089700     END-IF.
089800*
089900***************************************************************
090000* SAME_SYMBOLS_VERTICALLY -- IDENTICAL RULE, DOWN EACH
090100* COLUMN (COLUMN-MAJOR ORDER -- OUTER LOOP ON COLUMN,
090200* INNER LOOP ON ROW, OVER THE SAME GRID STORAGE).
090300***************************************************************
090400 330-DETECT-VERTICAL-RUNS.
090500     IF WS-COLUMNS > 0
090600         PERFORM 331-SCAN-ONE-COLUMN-FOR-RUNS
090700             VARYING MTX-COL-IDX FROM 1 BY 1
090800             UNTIL MTX-COL-IDX > WS-COLUMNS
090900     END-IF.
091000*
091100 331-SCAN-ONE-COLUMN-FOR-RUNS.
091200     MOVE SPACES TO WS-RUN-SYMBOL
091300     MOVE ZERO TO WS-RUN-LENGTH
091400     IF WS-ROWS > 0
091500         PERFORM 332-SCAN-COLUMN-CELL
091600             VARYING MTX-ROW-IDX FROM 1 BY 1
091700             UNTIL MTX-ROW-IDX > WS-ROWS
091800     END-IF
091900     PERFORM 333-CLOSE-OUT-COLUMN-RUN.
092000*
092100 332-SCAN-COLUMN-CELL.
092200     MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
092300         TO WS-SCAN-CELL-SYMBOL
092400     IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
092500         ADD 1 TO WS-RUN-LENGTH
092600     ELSE
092700         PERFORM 333-CLOSE-OUT-COLUMN-RUN
092800         MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
092900         MOVE 1 TO WS-RUN-LENGTH
093000     END-IF.
093100*
093200 333-CLOSE-OUT-COLUMN-RUN.
093300     IF WS-RUN-LENGTH >= 3
093400         MOVE WS-RUN-SYMBOL TO WS-CURRENT-SYMBOL
093500         PERFORM 302-SYMBOL-IS-STANDARD
093600         IF WC-SYM-IS-STANDARD
093700             MOVE "SAME_SYMBOLS_VERTICALLY"
093800                 TO WS-CURRENT-WC-TYPE
093900             PERFORM 395-APPEND-WINPAIR
094000         END-IF
094100     END-IF.
094200*
094300***************************************************************
094400* SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT -- EVERY TOP-LEFT
094500* ANCHOR (ROW,COL) WHOSE 3-CELL DIAGONAL RUN FITS ON THE
094600* GRID IS CHECKED, ROW-MAJOR ANCHOR ORDER.  THE RUN LENGTH
094700* CHECKED IS A FIXED 3, REGARDLESS OF THE CONFIGURED
094800* WC-COUNT FOR THIS TYPE (CR-92-030).
094900***************************************************************
095000 340-DETECT-DIAGONAL-LR.
095100     IF WS-ROWS > 2 AND WS-COLUMNS > 2
095200         PERFORM 341-SCAN-LR-ANCHOR-ROW
095300             VARYING WS-ANCHOR-ROW FROM 1 BY 1
095400             UNTIL WS-ANCHOR-ROW > WS-ROWS - 2
095500     END-IF.
095600*
095700 341-SCAN-LR-ANCHOR-ROW.
095800     PERFORM 342-CHECK-LR-ANCHOR
095900         VARYING WS-ANCHOR-COL FROM 1 BY 1
096000         UNTIL WS-ANCHOR-COL > WS-COLUMNS - 2.
096100*
096200 342-CHECK-LR-ANCHOR.
096300     MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
096400         TO WS-CURRENT-SYMBOL
096500     PERFORM 302-SYMBOL-IS-STANDARD
096600     IF WC-SYM-IS-STANDARD
096700         COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
096800         COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 1
096900         IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
097000                 = WS-CURRENT-SYMBOL
097100             COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
097200             COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 2
097300             IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
097400                     = WS-CURRENT-SYMBOL
097500                 MOVE
097600                   "SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT"
097700                   TO WS-CURRENT-WC-TYPE
097800                 PERFORM 395-APPEND-WINPAIR
097900             END-IF
098000         END-IF
098100     END-IF.
098200*
098300***************************************************************
098400* SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT -- MIRROR RULE,
098500* ANCHOR (ROW,COL) TO (ROW+1,COL-1) TO (ROW+2,COL-2), SCANNED
098600* COLUMN-MAJOR (CR-92-030).
098700***************************************************************
098800 350-DETECT-DIAGONAL-RL.
098900     IF WS-ROWS > 2 AND WS-COLUMNS > 2
099000         PERFORM 351-SCAN-RL-ANCHOR-COLUMN
099100             VARYING WS-ANCHOR-COL FROM 3 BY 1
099200             UNTIL WS-ANCHOR-COL > WS-COLUMNS
099300     END-IF.
099400*
099500 351-SCAN-RL-ANCHOR-COLUMN.
099600     PERFORM 352-CHECK-RL-ANCHOR
099700         VARYING WS-ANCHOR-ROW FROM 1 BY 1
099800         UNTIL WS-ANCHOR-ROW > WS-ROWS - 2.
099900*
100000 352-CHECK-RL-ANCHOR.
100100     MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
100200         TO WS-CURRENT-SYMBOL
100300     PERFORM 302-SYMBOL-IS-STANDARD
100400     IF WC-SYM-IS-STANDARD
100500         COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
100600         COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 1
100700         IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
100800                 = WS-CURRENT-SYMBOL
100900             COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
101000             COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 2
101100             IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
101200                     = WS-CURRENT-SYMBOL
101300                 MOVE
101400                   "SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT"
101500                   TO WS-CURRENT-WC-TYPE
101600                 PERFORM 395-APPEND-WINPAIR
101700             END-IF
101800         END-IF
101900     END-IF.
102000*
102100***************************************************************
102200* GAMESERVICE STEP 3 -- FOR EVERY RECORDED (SYMBOL, WC-TYPE)
102300* PAIR, CALL REWARDCALCULATOR AND SUM THE CONTRIBUTION.  AN
102400* INVALID-ARGUMENT RESULT SCORES ZERO AND PROCESSING GOES ON.
102500***************************************************************
102600 360-SUM-WINPAIR-REWARDS.
102700     MOVE ZERO TO WS-BASE-REWARD
102800     IF WS-WINPAIR-COUNT > 0
102900         PERFORM 361-SUM-ONE-WINPAIR
103000             VARYING WPR-IDX FROM 1 BY 1
103100             UNTIL WPR-IDX > WS-WINPAIR-COUNT
103200     END-IF.
103300*
103400 361-SUM-ONE-WINPAIR.
103500     MOVE WS-WINPAIR-SYMBOL(WPR-IDX) TO WS-CURRENT-SYMBOL
103600     MOVE WS-WINPAIR-TYPE(WPR-IDX) TO WS-CURRENT-WC-TYPE
103700     PERFORM 400-CALCULATE-REWARD
103800     IF NOT CALC-IS-INVALID
103900         ADD WS-PAIR-REWARD TO WS-BASE-REWARD
104000     END-IF.
104100*
104200* APPEND ONE (SYMBOL, WC-TYPE) PAIR TO THE ACCUMULATOR.
104300* DUPLICATES ARE KEPT -- SEE THE WIN-PAIR ACCUMULATOR BLOCK
104400* HEADER NOTE ABOVE IN WORKING-STORAGE.
104500 395-APPEND-WINPAIR.
104600     IF WS-WINPAIR-COUNT < WS-MAX-WINPAIR
104700         ADD 1 TO WS-WINPAIR-COUNT
104800         SET WPR-IDX TO WS-WINPAIR-COUNT
104900         MOVE WS-CURRENT-SYMBOL TO WS-WINPAIR-SYMBOL(WPR-IDX)
105000         MOVE WS-CURRENT-WC-TYPE TO WS-WINPAIR-TYPE(WPR-IDX)
105100     END-IF.
105200*
105300***************************************************************
105400* 400 SERIES -- REWARDCALCULATOR.  COMPUTES THE REWARD
105500* CONTRIBUTION OF ONE (SYMBOL, COMBINATION-TYPE) PAIR.
105600* USES ROUNDED ARITHMETIC THROUGHOUT, PER CR-01-077.
105700***************************************************************
105800 400-CALCULATE-REWARD.
105900     MOVE ZERO TO WS-PAIR-REWARD
106000     SET CALC-IS-INVALID TO FALSE
106100     PERFORM 401-LOOKUP-WINCOMBO
106200     PERFORM 402-LOOKUP-SYMBOL-MULTIPLIER
106300     EVALUATE TRUE
106400         WHEN WS-CURRENT-WC-TYPE(1:12) = "SAME_SYMBOL_"
106500             PERFORM 410-CALC-SAME-SYMBOL-N
106600         WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_HORIZONTALLY"
106700             PERFORM 420-CALC-HORIZONTAL
106800         WHEN WS-CURRENT-WC-TYPE = "SAME_SYMBOLS_VERTICALLY"
106900             PERFORM 430-CALC-VERTICAL
107000         WHEN WS-CURRENT-WC-TYPE =
107100                 "SAME_SYMBOLS_DIAGONALLY_LEFT_TO_RIGHT"
107200             PERFORM 440-CALC-DIAGONAL-LR
107300         WHEN WS-CURRENT-WC-TYPE =
107400                 "SAME_SYMBOLS_DIAGONALLY_RIGHT_TO_LEFT"
107500             PERFORM 450-CALC-DIAGONAL-RL
107600         WHEN OTHER
107700             SET CALC-IS-INVALID TO TRUE
107800     END-EVALUATE.
107900*
108000* PR-03-0166 -- A WC-TYPE THIS CALL IS ASKED TO SCORE BUT
108100* CANNOT FIND ON THE CONFIGURED TABLE IS A FATAL
108200* CONFIGURATION ERROR, NOT AN INVALID-ARGUMENT CASE.
108300 401-LOOKUP-WINCOMBO.
108400     MOVE "N" TO WS-ABEND-SW
108500     MOVE ZERO TO WS-CURRENT-REWARD-MULT
108600     MOVE ZERO TO WS-CURRENT-REQ-COUNT
108700     SET WCB-IDX TO 1
108800     SEARCH WS-WINCOMBO-ENTRY
108900         AT END
109000             GO TO 900-ABEND-CONFIG
109100         WHEN WS-WCB-TYPE(WCB-IDX) = WS-CURRENT-WC-TYPE
109200             MOVE WS-WCB-REWARD-MULT(WCB-IDX)
109300                 TO WS-CURRENT-REWARD-MULT
109400             MOVE WS-WCB-COUNT(WCB-IDX)
109500                 TO WS-CURRENT-REQ-COUNT
109600     END-SEARCH.
109700*
109800* SYMBOL-REWARD-MULTIPLIER, DEFAULT 1 WHEN NOT ON FILE
109900* (PR-98-0203).
110000 402-LOOKUP-SYMBOL-MULTIPLIER.
110100     MOVE 1 TO WS-CURRENT-SYM-MULT
110200     IF WS-SYMBOL-COUNT > 0
110300         SET SYM-IDX TO 1
110400         SEARCH WS-SYMBOL-ENTRY
110500             AT END
110600                 CONTINUE
110700             WHEN WS-SYM-CODE(SYM-IDX) = WS-CURRENT-SYMBOL
110800                 MOVE WS-SYM-REWARD-MULT(SYM-IDX)
110900                     TO WS-CURRENT-SYM-MULT
111000         END-SEARCH
111100     END-IF.
111200*
111300* SAME_SYMBOL_N_TIMES -- RECOMPUTES THE OCCURRENCE COUNT OF
111400* THE PAIR'S OWN SYMBOL ACROSS THE WHOLE GRID, INDEPENDENTLY
111500* OF THE DETECTION-STAGE COUNT (NO SYMBOL-TYPE FILTERING).
111600 410-CALC-SAME-SYMBOL-N.
111700     PERFORM 411-COUNT-SYMBOL-WHOLE-GRID
111800     COMPUTE WS-PAIR-REWARD ROUNDED =
111900         WS-CURRENT-REWARD-MULT * WS-CURRENT-SYM-MULT
112000             * WS-K.
112100*
112200 411-COUNT-SYMBOL-WHOLE-GRID.
112300     MOVE ZERO TO WS-K
112400     IF WS-ROWS > 0
112500         PERFORM 412-COUNT-SYMBOL-ONE-ROW
112600             VARYING MTX-ROW-IDX FROM 1 BY 1
112700             UNTIL MTX-ROW-IDX > WS-ROWS
112800     END-IF.
112900*
113000 412-COUNT-SYMBOL-ONE-ROW.
113100     IF WS-COLUMNS > 0
113200         PERFORM 413-COUNT-SYMBOL-ONE-CELL
113300             VARYING MTX-COL-IDX FROM 1 BY 1
113400             UNTIL MTX-COL-IDX > WS-COLUMNS
113500     END-IF.
113600*
113700 413-COUNT-SYMBOL-ONE-CELL.
113800     IF WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
113900             = WS-CURRENT-SYMBOL
114000         ADD 1 TO WS-K
114100     END-IF.
114200*
114300***************************************************************
114400* SAME_SYMBOLS_HORIZONTALLY / VERTICALLY -- SCAN FOR THE
114500* FIRST RUN (ROW-MAJOR, RESP. COLUMN-MAJOR) THAT REACHES
114600* WC-COUNT; ITS REWARD USES *THAT RUN'S* SYMBOL MULTIPLIER,
114700* NOT NECESSARILY THE MULTIPLIER OF THE PAIR BEING SCORED.
114800* ZERO IF NO RUN QUALIFIES.
114900***************************************************************
115000 420-CALC-HORIZONTAL.
115100     MOVE ZERO TO WS-PAIR-REWARD
115200     MOVE "N" TO WS-CALC-FOUND-SW
115300     IF WS-ROWS > 0
115400         PERFORM 421-SCAN-H-ROW
115500             VARYING MTX-ROW-IDX FROM 1 BY 1
115600             UNTIL MTX-ROW-IDX > WS-ROWS OR CALC-RUN-FOUND
115700     END-IF.
115800*
115900 421-SCAN-H-ROW.
116000     MOVE SPACES TO WS-RUN-SYMBOL
116100     MOVE ZERO TO WS-RUN-LENGTH
116200     IF WS-COLUMNS > 0
116300         PERFORM 422-SCAN-H-CELL
116400             VARYING MTX-COL-IDX FROM 1 BY 1
116500             UNTIL MTX-COL-IDX > WS-COLUMNS OR CALC-RUN-FOUND
116600     END-IF
116700     IF NOT CALC-RUN-FOUND
116800         PERFORM 423-CHECK-H-RUN-CLOSE
116900     END-IF.
117000*
117100 422-SCAN-H-CELL.
117200     MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
117300         TO WS-SCAN-CELL-SYMBOL
117400     IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
117500         ADD 1 TO WS-RUN-LENGTH
117600     ELSE
117700         PERFORM 423-CHECK-H-RUN-CLOSE
117800         MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
117900         MOVE 1 TO WS-RUN-LENGTH
118000     END-IF.
118100*
118200 423-CHECK-H-RUN-CLOSE.
118300     IF WS-RUN-LENGTH >= WS-CURRENT-REQ-COUNT
118400             AND WS-RUN-LENGTH > 0
118500         PERFORM 424-SCORE-RUN-IF-STANDARD
118600     END-IF.
118700*
118800 424-SCORE-RUN-IF-STANDARD.
118900     IF WS-RUN-SYMBOL = WS-STD-SYM-A OR
119000        WS-RUN-SYMBOL = WS-STD-SYM-B OR
119100        WS-RUN-SYMBOL = WS-STD-SYM-C OR
119200        WS-RUN-SYMBOL = WS-STD-SYM-D OR
119300        WS-RUN-SYMBOL = WS-STD-SYM-E
119400         MOVE WS-RUN-SYMBOL TO WS-CURRENT-SYMBOL
119500         PERFORM 402-LOOKUP-SYMBOL-MULTIPLIER
119600         COMPUTE WS-PAIR-REWARD ROUNDED =
119700             WS-CURRENT-REWARD-MULT * WS-CURRENT-SYM-MULT
119800         SET CALC-RUN-FOUND TO TRUE
119900     END-IF.
120000*
120100 430-CALC-VERTICAL.
120200     MOVE ZERO TO WS-PAIR-REWARD
120300     MOVE "N" TO WS-CALC-FOUND-SW
120400     IF WS-COLUMNS > 0
120500         PERFORM 431-SCAN-V-COLUMN
120600             VARYING MTX-COL-IDX FROM 1 BY 1
120700             UNTIL MTX-COL-IDX > WS-COLUMNS OR CALC-RUN-FOUND
120800     END-IF.
120900*
121000 431-SCAN-V-COLUMN.
121100     MOVE SPACES TO WS-RUN-SYMBOL
121200     MOVE ZERO TO WS-RUN-LENGTH
121300     IF WS-ROWS > 0
121400         PERFORM 432-SCAN-V-CELL
121500             VARYING MTX-ROW-IDX FROM 1 BY 1
121600             UNTIL MTX-ROW-IDX > WS-ROWS OR CALC-RUN-FOUND
121700     END-IF
121800     IF NOT CALC-RUN-FOUND
121900         PERFORM 423-CHECK-H-RUN-CLOSE
122000     END-IF.
122100*
122200 432-SCAN-V-CELL.
122300     MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
122400         TO WS-SCAN-CELL-SYMBOL
122500     IF WS-SCAN-CELL-SYMBOL = WS-RUN-SYMBOL
122600         ADD 1 TO WS-RUN-LENGTH
122700     ELSE
122800         PERFORM 423-CHECK-H-RUN-CLOSE
122900         MOVE WS-SCAN-CELL-SYMBOL TO WS-RUN-SYMBOL
123000         MOVE 1 TO WS-RUN-LENGTH
123100     END-IF.
123200*
123300***************************************************************
123400* SAME_SYMBOLS_DIAGONALLY LEFT-TO-RIGHT / RIGHT-TO-LEFT --
123500* SCAN ANCHORS (ROW-MAJOR, RESP. COLUMN-MAJOR PER CR-92-030);
123600* FIRST QUALIFYING ANCHOR IMMEDIATELY RETURNS ITS REWARD.
123700* ZERO IF NONE QUALIFIES.
123800***************************************************************
123900 440-CALC-DIAGONAL-LR.
124000     MOVE ZERO TO WS-PAIR-REWARD
124100     MOVE "N" TO WS-CALC-FOUND-SW
124200     IF WS-ROWS > 2 AND WS-COLUMNS > 2
124300         PERFORM 441-SCAN-LR-ANCHOR-ROW
124400             VARYING WS-ANCHOR-ROW FROM 1 BY 1
124500             UNTIL WS-ANCHOR-ROW > WS-ROWS - 2
124600                 OR CALC-RUN-FOUND
124700     END-IF.
124800*
124900 441-SCAN-LR-ANCHOR-ROW.
125000     PERFORM 442-CHECK-LR-ANCHOR
125100         VARYING WS-ANCHOR-COL FROM 1 BY 1
125200         UNTIL WS-ANCHOR-COL > WS-COLUMNS - 2
125300             OR CALC-RUN-FOUND.
125400*
125500 442-CHECK-LR-ANCHOR.
125600     MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
125700         TO WS-SCAN-CELL-SYMBOL
125800     IF WS-SCAN-CELL-SYMBOL = WS-STD-SYM-A OR
125900        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-B OR
126000        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-C OR
126100        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-D OR
126200        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-E
126300         COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
126400         COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 1
126500         IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
126600                 = WS-SCAN-CELL-SYMBOL
126700             COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
126800             COMPUTE WS-DIAG-COL = WS-ANCHOR-COL + 2
126900             IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
127000                     = WS-SCAN-CELL-SYMBOL
127100                 MOVE WS-SCAN-CELL-SYMBOL TO WS-CURRENT-SYMBOL
127200                 PERFORM 402-LOOKUP-SYMBOL-MULTIPLIER
127300                 COMPUTE WS-PAIR-REWARD ROUNDED =
127400                     WS-CURRENT-REWARD-MULT
127500                         * WS-CURRENT-SYM-MULT
127600                 SET CALC-RUN-FOUND TO TRUE
127700             END-IF
127800         END-IF
127900     END-IF.
128000*
128100 450-CALC-DIAGONAL-RL.
128200     MOVE ZERO TO WS-PAIR-REWARD
128300     MOVE "N" TO WS-CALC-FOUND-SW
128400     IF WS-ROWS > 2 AND WS-COLUMNS > 2
128500         PERFORM 451-SCAN-RL-ANCHOR-COLUMN
128600             VARYING WS-ANCHOR-COL FROM 3 BY 1
128700             UNTIL WS-ANCHOR-COL > WS-COLUMNS
128800                 OR CALC-RUN-FOUND
128900     END-IF.
129000*
129100 451-SCAN-RL-ANCHOR-COLUMN.
129200     PERFORM 452-CHECK-RL-ANCHOR
129300         VARYING WS-ANCHOR-ROW FROM 1 BY 1
129400         UNTIL WS-ANCHOR-ROW > WS-ROWS - 2
129500             OR CALC-RUN-FOUND.
129600*
129700 452-CHECK-RL-ANCHOR.
129800     MOVE WS-MATRIX-CELL(WS-ANCHOR-ROW, WS-ANCHOR-COL)
129900         TO WS-SCAN-CELL-SYMBOL
130000     IF WS-SCAN-CELL-SYMBOL = WS-STD-SYM-A OR
130100        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-B OR
130200        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-C OR
130300        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-D OR
130400        WS-SCAN-CELL-SYMBOL = WS-STD-SYM-E
130500         COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 1
130600         COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 1
130700         IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
130800                 = WS-SCAN-CELL-SYMBOL
130900             COMPUTE WS-DIAG-ROW = WS-ANCHOR-ROW + 2
131000             COMPUTE WS-DIAG-COL = WS-ANCHOR-COL - 2
131100             IF WS-MATRIX-CELL(WS-DIAG-ROW, WS-DIAG-COL)
131200                     = WS-SCAN-CELL-SYMBOL
131300                 MOVE WS-SCAN-CELL-SYMBOL TO WS-CURRENT-SYMBOL
131400                 PERFORM 402-LOOKUP-SYMBOL-MULTIPLIER
131500                 COMPUTE WS-PAIR-REWARD ROUNDED =
131600                     WS-CURRENT-REWARD-MULT
131700                         * WS-CURRENT-SYM-MULT
131800                 SET CALC-RUN-FOUND TO TRUE
131900             END-IF
132000         END-IF
132100     END-IF.
132200*
132300***************************************************************
132400* 500 SERIES -- BONUS-IMPACT APPLICATION (PR-95-0118 / CR-99-
132500* 041).  A ZERO BASE REWARD SKIPS BONUSES ENTIRELY.  OTHERWISE
132600* EVERY MULTIPLY IMPACT IS APPLIED BEFORE ANY EXTRA IMPACT IS
132700* ADDED, REGARDLESS OF GRID POSITION.
132800***************************************************************
132900 500-APPLY-BONUS-IMPACTS.
133000     IF WS-BASE-REWARD = ZERO
133100         MOVE ZERO TO WS-RESULT-REWARD
133200     ELSE
133300         MOVE WS-BASE-REWARD TO WS-RESULT-REWARD
133400         PERFORM 510-COLLECT-DISTINCT-BONUS
133500         PERFORM 520-APPLY-MULTIPLY-PASS
133600         PERFORM 530-APPLY-EXTRA-PASS
133700         COMPUTE WS-RESULT-REWARD ROUNDED =
133800             WS-RESULT-REWARD * WS-BETTING-AMOUNT
133900     END-IF.
134000*
134100* CR-99-041 -- SCAN THE GRID ROW-MAJOR, BUILDING TWO LISTS AT
134200* ONCE: THE DUPLICATE-PRESERVING WS-BONUS-FOUND-TABLE (ONE
134300* ENTRY PER OCCURRENCE, FOR THE 5100/5200 PASSES) AND THE
134400* DEDUPLICATED WS-BONUS-DISTINCT-TABLE (ONE ENTRY PER KIND,
134500* FIRST-SEEN, FOR THE REPORT'S BONUS LINE -- PR-07-0138).
134600* ALSO LATCHES WS-MULTIPLY-FACTOR/WS-EXTRA-AMOUNT TO THE
134700* FIRST-FOUND KIND OF EACH PASS, PER PR-07-0091.
134800 510-COLLECT-DISTINCT-BONUS.
134900     MOVE ZERO TO WS-BONUS-FOUND-COUNT
135000     MOVE ZERO TO WS-BONUS-DISTINCT-COUNT
135100     MOVE ZERO TO WS-MULTIPLY-FACTOR
135200     MOVE ZERO TO WS-EXTRA-AMOUNT
135300     MOVE "N" TO WS-FOUND-10X-SW
135400     MOVE "N" TO WS-FOUND-5X-SW
135500     MOVE "N" TO WS-FOUND-1000-SW
135600     MOVE "N" TO WS-FOUND-500-SW
135700     MOVE "N" TO WS-MULTIPLY-FACTOR-SW
135800     MOVE "N" TO WS-EXTRA-AMOUNT-SW
135900     IF WS-ROWS > 0
136000         PERFORM 511-SCAN-BONUS-ROW
136100             VARYING MTX-ROW-IDX FROM 1 BY 1
136200             UNTIL MTX-ROW-IDX > WS-ROWS
136300     END-IF.
136400*
136500 511-SCAN-BONUS-ROW.
136600     IF WS-COLUMNS > 0
136700         PERFORM 512-SCAN-BONUS-CELL
136800             VARYING MTX-COL-IDX FROM 1 BY 1
136900             UNTIL MTX-COL-IDX > WS-COLUMNS
137000     END-IF.
137100*
137200 512-SCAN-BONUS-CELL.
137300     MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
137400         TO WS-SCAN-CELL-SYMBOL
137500     PERFORM 513-LOOKUP-BONUS-IMPACT
137600     IF NOT WS-IMPACT-IS-MISS
137700         PERFORM 514-APPEND-IF-FIRST-SEEN
137800         PERFORM 516-REMEMBER-BONUS-KIND
137900         PERFORM 517-APPEND-BONUS-FOUND
138000     END-IF.
138100*
138200* THE FIVE RECOGNISED BONUS-IMPACT CELL VALUES ARE THE SYMBOL
138300* CODES THEMSELVES ("10x", "5x", "+1000", "+500", "MISS") --
138400* NO SYMBOL-TABLE LOOKUP IS NEEDED TO CLASSIFY A CELL; ANY
138500* OTHER CODE (STANDARD OR UNRECOGNISED) DEFAULTS TO MISS.
138600 513-LOOKUP-BONUS-IMPACT.
138700     MOVE WS-SCAN-CELL-SYMBOL TO WS-BONUS-IMPACT-CODE
138800     IF NOT WS-IMPACT-IS-10X AND NOT WS-IMPACT-IS-5X
138900             AND NOT WS-IMPACT-IS-PLUS-1000
139000             AND NOT WS-IMPACT-IS-PLUS-500
139100         MOVE "MISS" TO WS-BONUS-IMPACT-CODE
139200     END-IF.
139300*
139400* PR-07-0138 -- MUST RUN BEFORE 5340 SETS THE FOUND-xx FLAGS
139500* BELOW, SO "NOT FOUND-xx" HERE STILL MEANS "FIRST TIME THIS
139600* KIND HAS EVER BEEN SEEN ON THIS GRID."
139700 514-APPEND-IF-FIRST-SEEN.
139800     EVALUATE TRUE
139900         WHEN WS-IMPACT-IS-10X
140000             IF NOT FOUND-10X
140100                 PERFORM 515-APPEND-DISTINCT-ENTRY
140200             END-IF
140300         WHEN WS-IMPACT-IS-5X
140400             IF NOT FOUND-5X
140500                 PERFORM 515-APPEND-DISTINCT-ENTRY
140600             END-IF
140700         WHEN WS-IMPACT-IS-PLUS-1000
140800             IF NOT FOUND-1000
140900                 PERFORM 515-APPEND-DISTINCT-ENTRY
141000             END-IF
141100         WHEN WS-IMPACT-IS-PLUS-500
141200             IF NOT FOUND-500
141300                 PERFORM 515-APPEND-DISTINCT-ENTRY
141400             END-IF
141500     END-EVALUATE.
141600*
141700 515-APPEND-DISTINCT-ENTRY.
141800     ADD 1 TO WS-BONUS-DISTINCT-COUNT
141900     SET BDT-IDX TO WS-BONUS-DISTINCT-COUNT
142000     MOVE WS-SCAN-CELL-SYMBOL TO WS-BDT-SYMBOL(BDT-IDX).
142100*
142200* PR-07-0091 -- THE FOUND-xx FLAGS RECORD "HAS THIS EXACT KIND
142300* BEEN SEEN" (USED ABOVE FOR DISTINCTNESS); THE FACTOR/AMOUNT
142400* SWITCHES SEPARATELY LATCH THE FIRST KIND SEEN *WITHIN EACH
142500* PASS FAMILY* (10x-OR-5x, +1000-OR-+500), SINCE ONE PASS USES
142600* ONLY ONE FACTOR FOR THE WHOLE GRID.
142700 516-REMEMBER-BONUS-KIND.
142800     EVALUATE TRUE
142900         WHEN WS-IMPACT-IS-10X
143000             IF NOT FOUND-10X
143100                 SET FOUND-10X TO TRUE
143200             END-IF
143300             IF NOT MULTIPLY-FACTOR-LATCHED
143400                 MOVE 10 TO WS-MULTIPLY-FACTOR
143500                 SET MULTIPLY-FACTOR-LATCHED TO TRUE
143600             END-IF
143700         WHEN WS-IMPACT-IS-5X
143800             IF NOT FOUND-5X
143900                 SET FOUND-5X TO TRUE
144000             END-IF
144100             IF NOT MULTIPLY-FACTOR-LATCHED
144200                 MOVE 5 TO WS-MULTIPLY-FACTOR
144300                 SET MULTIPLY-FACTOR-LATCHED TO TRUE
144400             END-IF
144500         WHEN WS-IMPACT-IS-PLUS-1000
144600             IF NOT FOUND-1000
144700                 SET FOUND-1000 TO TRUE
144800             END-IF
144900             IF NOT EXTRA-AMOUNT-LATCHED
145000                 MOVE 1000 TO WS-EXTRA-AMOUNT
145100                 SET EXTRA-AMOUNT-LATCHED TO TRUE
145200             END-IF
145300         WHEN WS-IMPACT-IS-PLUS-500
145400             IF NOT FOUND-500
145500                 SET FOUND-500 TO TRUE
145600             END-IF
145700             IF NOT EXTRA-AMOUNT-LATCHED
145800                 MOVE 500 TO WS-EXTRA-AMOUNT
145900                 SET EXTRA-AMOUNT-LATCHED TO TRUE
146000             END-IF
146100     END-EVALUATE.
146200*
146300 517-APPEND-BONUS-FOUND.
146400     ADD 1 TO WS-BONUS-FOUND-COUNT
146500     SET BFD-IDX TO WS-BONUS-FOUND-COUNT
146600     MOVE WS-SCAN-CELL-SYMBOL TO WS-BFD-SYMBOL(BFD-IDX).
146700*
146800* PR-07-0091 -- EVERY "10x"-OR-"5x" OCCURRENCE MULTIPLIES THE
146900* RUNNING REWARD AGAIN, BUT ALL OF THEM USE WS-MULTIPLY-FACTOR
147000* (THE FIRST SUCH KIND FOUND ON THE GRID) -- NOT THE FACTOR OF
147100* THIS PARTICULAR OCCURRENCE'S OWN CELL.
147200 520-APPLY-MULTIPLY-PASS.
147300     IF WS-BONUS-FOUND-COUNT > 0
147400         PERFORM 521-APPLY-MULTIPLY-ENTRY
147500             VARYING BFD-IDX FROM 1 BY 1
147600             UNTIL BFD-IDX > WS-BONUS-FOUND-COUNT
147700     END-IF.
147800*
147900 521-APPLY-MULTIPLY-ENTRY.
148000     MOVE WS-BFD-SYMBOL(BFD-IDX) TO WS-SCAN-CELL-SYMBOL
148100     PERFORM 513-LOOKUP-BONUS-IMPACT
148200     IF WS-IMPACT-IS-10X OR WS-IMPACT-IS-5X
148300         COMPUTE WS-RESULT-REWARD ROUNDED =
148400             WS-RESULT-REWARD * WS-MULTIPLY-FACTOR
148500     END-IF.
148600*
148700* PR-07-0091 -- AFTER EVERY MULTIPLY IS APPLIED, EVERY "+1000"-
148800* OR-"+500" OCCURRENCE ADDS WS-EXTRA-AMOUNT (THE FIRST SUCH
148900* KIND FOUND ON THE GRID) -- NOT THIS OCCURRENCE'S OWN AMOUNT.
149000 530-APPLY-EXTRA-PASS.
149100     IF WS-BONUS-FOUND-COUNT > 0
149200         PERFORM 531-APPLY-EXTRA-ENTRY
149300             VARYING BFD-IDX FROM 1 BY 1
149400             UNTIL BFD-IDX > WS-BONUS-FOUND-COUNT
149500     END-IF.
149600*
149700 531-APPLY-EXTRA-ENTRY.
149800     MOVE WS-BFD-SYMBOL(BFD-IDX) TO WS-SCAN-CELL-SYMBOL
149900     PERFORM 513-LOOKUP-BONUS-IMPACT
150000     IF WS-IMPACT-IS-PLUS-1000 OR WS-IMPACT-IS-PLUS-500
150100         ADD WS-EXTRA-AMOUNT TO WS-RESULT-REWARD
150200     END-IF.
150300*
150400***************************************************************
150500* 600 SERIES -- SETTLEMENT REPORT (GAMERPT).  ONE REPORT PER
150600* RUN, LAID OUT IN THE SAME FOUR-SECTION SHAPE ON EVERY RUN:
150700* HEADING, MATRIX, REWARD, WINNING COMBINATIONS, BONUS LINE.
150800***************************************************************
150900 600-WRITE-GAME-RESULT.
151000     OPEN OUTPUT GAME-REPORT-FILE
151100     PERFORM 601-BUILD-RUN-DATE
151200     PERFORM 602-WRITE-HEADING-LINES
151300     PERFORM 610-WRITE-MATRIX-SECTION
151400     PERFORM 620-WRITE-REWARD-LINE
151500     PERFORM 630-WRITE-WINCOMBO-SECTION
151600     PERFORM 640-WRITE-BONUS-LINE
151700     CLOSE GAME-REPORT-FILE.
151800*
151900* CR-98-009 -- Y2K: FOUR-DIGIT YEAR THROUGHOUT, NO WINDOWING.
152000 601-BUILD-RUN-DATE.
152100     ACCEPT WS-DATETIME FROM DATE YYYYMMDD
152200     MOVE WS-DT-MONTH TO WS-RDO-MONTH
152300     MOVE WS-DT-DAY TO WS-RDO-DAY
152400     MOVE WS-DT-YEAR TO WS-RDO-YEAR.
152500*
152600 602-WRITE-HEADING-LINES.
152700     MOVE WS-RUN-DATE-OUT TO RPT-DATE-OUT
152800     WRITE GAME-REPORT-RECORD FROM RPT-HDR-LN(1)
152900     WRITE GAME-REPORT-RECORD FROM RPT-HDR-LN(2)
153000     WRITE GAME-REPORT-RECORD FROM RPT-HDR-LN(3).
153100*
153200* ONE REPORT LINE PER GRID ROW, CELLS SEPARATED BY A COMMA
153300* AND A SPACE, IN COLUMN ORDER.
153400 610-WRITE-MATRIX-SECTION.
153500     IF WS-ROWS > 0
153600         PERFORM 611-WRITE-MATRIX-ROW
153700             VARYING MTX-ROW-IDX FROM 1 BY 1
153800             UNTIL MTX-ROW-IDX > WS-ROWS
153900     END-IF.
154000*
154100 611-WRITE-MATRIX-ROW.
154200     MOVE SPACES TO WS-MATRIX-LINE
154300     MOVE 1 TO WS-I
154400     IF WS-COLUMNS > 0
154500         PERFORM 612-APPEND-MATRIX-CELL
154600             VARYING MTX-COL-IDX FROM 1 BY 1
154700             UNTIL MTX-COL-IDX > WS-COLUMNS
154800     END-IF
154900     WRITE GAME-REPORT-RECORD FROM WS-MATRIX-LINE.
155000*
155100 612-APPEND-MATRIX-CELL.
155200     IF MTX-COL-IDX > 1
155300         MOVE ", " TO WS-ML-TEXT(WS-I:2)
155400         ADD 2 TO WS-I
155500     END-IF
155600     MOVE WS-MATRIX-CELL(MTX-ROW-IDX, MTX-COL-IDX)
155700         TO WS-ML-TEXT(WS-I:6)
155800     ADD 6 TO WS-I.
155900*
156000 620-WRITE-REWARD-LINE.
156100     MOVE WS-RESULT-REWARD TO WS-RL-REWARD
156200     WRITE GAME-REPORT-RECORD FROM WS-REWARD-LINE.
156300*
156400* CR-99-041 -- ONE LINE PER SYMBOL THAT WON AT LEAST ONE
156500* COMBINATION, SYMBOLS IN FIRST-DETECTED ORDER, LISTING EVERY
156600* COMBINATION TYPE IT SATISFIED IN DETECTED ORDER (DUPLICATES
156700* KEPT, PER THE SAME_SYMBOL_N_TIMES MULTI-THRESHOLD RULE).
156800 630-WRITE-WINCOMBO-SECTION.
156900     MOVE ZERO TO WS-WIN-SYMBOL-SEEN-COUNT
157000     IF WS-WINPAIR-COUNT > 0
157100         PERFORM 631-COLLECT-WIN-SYMBOL
157200             VARYING WPR-IDX FROM 1 BY 1
157300             UNTIL WPR-IDX > WS-WINPAIR-COUNT
157400     END-IF
157500     IF WS-WIN-SYMBOL-SEEN-COUNT > 0
157600         PERFORM 633-WRITE-ONE-SYMBOL-GROUP
157700             VARYING WSN-IDX FROM 1 BY 1
157800             UNTIL WSN-IDX > WS-WIN-SYMBOL-SEEN-COUNT
157900     END-IF.
158000*
158100 631-COLLECT-WIN-SYMBOL.
158200     MOVE "N" TO WS-CALC-FOUND-SW
158300     IF WS-WIN-SYMBOL-SEEN-COUNT > 0
158400         PERFORM 632-CHECK-WIN-SYMBOL-SEEN
158500             VARYING WSN-IDX FROM 1 BY 1
158600             UNTIL WSN-IDX > WS-WIN-SYMBOL-SEEN-COUNT
158700                 OR CALC-RUN-FOUND
158800     END-IF
158900     IF NOT CALC-RUN-FOUND
159000         ADD 1 TO WS-WIN-SYMBOL-SEEN-COUNT
159100         SET WSN-IDX TO WS-WIN-SYMBOL-SEEN-COUNT
159200         MOVE WS-WINPAIR-SYMBOL(WPR-IDX) TO WS-WSN-SYMBOL(WSN-IDX)
159300     END-IF.
159400*
159500 632-CHECK-WIN-SYMBOL-SEEN.
159600     IF WS-WSN-SYMBOL(WSN-IDX) = WS-WINPAIR-SYMBOL(WPR-IDX)
159700         SET CALC-RUN-FOUND TO TRUE
159800     END-IF.
159900*
160000 633-WRITE-ONE-SYMBOL-GROUP.
160100     MOVE SPACES TO WS-WINCOMBO-LINE
160200     MOVE WS-WSN-SYMBOL(WSN-IDX) TO WS-WC-TEXT(1:6)
160300     MOVE " WON: " TO WS-WC-TEXT(7:6)
160400     MOVE 13 TO WS-I
160500     IF WS-WINPAIR-COUNT > 0
160600         PERFORM 634-APPEND-IF-SAME-SYMBOL
160700             VARYING WPR-IDX FROM 1 BY 1
160800             UNTIL WPR-IDX > WS-WINPAIR-COUNT
160900     END-IF
161000     WRITE GAME-REPORT-RECORD FROM WS-WINCOMBO-LINE.
161100*
161200 634-APPEND-IF-SAME-SYMBOL.
161300     IF WS-WINPAIR-SYMBOL(WPR-IDX) = WS-WSN-SYMBOL(WSN-IDX)
161400         MOVE WS-WINPAIR-TYPE(WPR-IDX)
161500             TO WS-WC-TEXT(WS-I:40)
161600         ADD 41 TO WS-I
161700     END-IF.
161800*
161900* PR-07-0138 -- DISTINCT BONUS SYMBOLS FOUND, FIRST-SEEN ORDER,
162000* DUPLICATES REMOVED, OR THE WORD MISS WHEN THE GRID HOLDS NO
162100* BONUS SYMBOLS.  DRIVEN BY WS-BONUS-DISTINCT-TABLE, NOT THE
162200* PER-OCCURRENCE WS-BONUS-FOUND-TABLE THAT 5100/5200 USE.
162300 640-WRITE-BONUS-LINE.
162400     MOVE SPACES TO WS-BONUS-LINE
162500     IF WS-BONUS-DISTINCT-COUNT = 0
162600         MOVE "BONUS IMPACTS: MISS" TO WS-BL-TEXT
162700     ELSE
162800         MOVE "BONUS IMPACTS: " TO WS-BL-TEXT(1:15)
162900         MOVE 16 TO WS-I
163000         PERFORM 641-APPEND-BONUS-FOUND-ENTRY
163100             VARYING BDT-IDX FROM 1 BY 1
163200             UNTIL BDT-IDX > WS-BONUS-DISTINCT-COUNT
163300     END-IF
163400     WRITE GAME-REPORT-RECORD FROM WS-BONUS-LINE.
163500*
163600 641-APPEND-BONUS-FOUND-ENTRY.
163700     IF BDT-IDX > 1
163800         MOVE ", " TO WS-BL-TEXT(WS-I:2)
163900         ADD 2 TO WS-I
164000     END-IF
164100     MOVE WS-BDT-SYMBOL(BDT-IDX) TO WS-BL-TEXT(WS-I:6)
164200     ADD 6 TO WS-I.
164300*
164400* PR-03-0166 -- FATAL: A WC-TYPE THE ENGINE ATTEMPTED TO
164500* SCORE HAS NO MATCHING ENTRY ON THE CONFIGURED WC TABLE.
164600 900-ABEND-CONFIG.
164700     DISPLAY "SCRCARD: NO WINNING-COMBINATION CONFIG FOR "
164800         WS-CURRENT-WC-TYPE
164900     SET MISSING-WINCOMBO-CONFIG TO TRUE
165000     MOVE 16 TO RETURN-CODE
165100     STOP RUN.
